000100******************************************************************
000110*                                                                *
000120*    P R F R E C   -   P R O F E S S O R   A V A I L A B I L I T Y*
000130*                                                                *
000140*    ONE ENTRY PER PROFESSOR / WEEKDAY / PERIOD COMBINATION.     *
000150*    AT MOST ONE RECORD PER (PROF, DAY, PERIOD) IS EXPECTED ON   *
000160*    THE INCOMING FEED; A COMBINATION WITH NO RECORD AT ALL IS   *
000170*    "ACCEPTABLE" BY DEFAULT (SEE UCTPRF).                       *
000180*                                                                *
000190*    USED BY.....UCTSCH  UCTPRF                                 *
000200*                                                                *
000210*----------------------------------------------------------------
000220*    C H A N G E   L O G
000230*----------------------------------------------------------------
000240*    870304  ST   ORIGINAL LAYOUT (REQ TT-014).
000250*    880116  ST   PRF-AVAIL CHANGED FROM Y/N TO THE 1/0/BLANK
000260*                 SCHEME SO THE REGISTRAR'S EXTRACT COULD FEED
000270*                 IT DIRECTLY (TT-039).
000280*    990730  MP   Y2K SWEEP - NO DATE FIELDS, NO CHANGE (TT-201).
000290*----------------------------------------------------------------
000300 01  PRF-RECORD.
000310*    PROFESSOR IDENTIFIER.
000320     05  PRF-PROF-ID             PIC X(20).
000330*    WEEKDAY, 1=MONDAY THRU 5=FRIDAY.
000340     05  PRF-DAY                 PIC 9(01).
000350*    PERIOD NUMBER, 1 THRU 30.
000360     05  PRF-PERIOD              PIC 9(02).
000370*    AVAILABILITY CODE - 1=PREFERRED, 0=FORBIDDEN, ANY OTHER
000380*    VALUE (OR NO RECORD AT ALL FOR THE SLOT) MEANS ACCEPTABLE.
000390     05  PRF-AVAIL               PIC 9(01).
000400         88  PRF-IS-PREFERRED        VALUE 1.
000410         88  PRF-IS-FORBIDDEN        VALUE 0.
000420*    RESERVED PAD.
000430     05  FILLER                  PIC X(05).
