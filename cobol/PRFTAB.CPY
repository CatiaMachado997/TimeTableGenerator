000100******************************************************************
000110*                                                                *
000120*    P R F T A B   -   P R E F E R E N C E   T A B L E   A R E A *
000130*                                                                *
000140*    IN-MEMORY COPY OF THE PREFS FEED, HELD BY UCTSCH AND        *
000150*    SEARCHED BY UCTPRF (PASSED BY REFERENCE ON THE CALL - SEE   *
000160*    THE LINKAGE SECTION IN EACH).  ONE ENTRY PER PRF-RECORD     *
000170*    READ; NO SORTING IS DONE, THE LOOKUP IS A STRAIGHT SCAN.    *
000180*                                                                *
000190*    USED BY.....UCTSCH  UCTPRF                                 *
000200*                                                                *
000210*----------------------------------------------------------------
000220*    C H A N G E   L O G
000230*----------------------------------------------------------------
000240*    930608  ST   ORIGINAL LAYOUT FOR THE V3 ENGINE REWRITE - THE
000250*                 FIRST-CUT ENGINE KEPT PREFERENCES ON DISK AND
000260*                 RE-READ THEM FOR EVERY CANDIDATE, WHICH WAS THE
000270*                 SINGLE BIGGEST DRAG ON THE OVERNIGHT RUN
000280*                 (TT-118).
000290*    970214  MP   ENTRY COUNT WIDENED TO 9(05) - THE 999-ENTRY
000300*                 LIMIT WAS TOO SMALL FOR A FULL DEPARTMENT LOAD
000310*                 (TT-156).
000320*----------------------------------------------------------------
000330 01  PRF-TABLE-AREA.
000340     05  PRF-ENTRY-COUNT         PIC 9(05) COMP.
000350     05  PRF-TABLE-ENTRY OCCURS 3000 TIMES
000360                          INDEXED BY PRF-TAB-IX.
000370         10  PRF-TAB-PROF-ID     PIC X(20).
000380         10  PRF-TAB-DAY         PIC 9(01).
000390         10  PRF-TAB-PERIOD      PIC 9(02).
000400         10  PRF-TAB-AVAIL       PIC 9(01).
000410             88  PRF-TAB-IS-PREFERRED    VALUE 1.
000420             88  PRF-TAB-IS-FORBIDDEN    VALUE 0.
000430     05  FILLER                      PIC X(01) VALUE SPACES.
