000100******************************************************************
000110*                                                                *
000120*    U N A T A B   -   U N A S S I G N E D   C L A S S   T A B L E
000130*                                                                *
000140*    ONE ENTRY PER CLASS UCTSCH COULD NOT PLACE - AN ECHO OF     *
000150*    THE ORIGINAL CLASS-REC, HELD UNTIL END OF RUN AND HANDED    *
000160*    TO UCTRPT FOR THE UNASSIGNED REPORT.                        *
000170*                                                                *
000180*    USED BY.....UCTSCH  UCTRPT                                 *
000190*                                                                *
000200*----------------------------------------------------------------
000210*    C H A N G E   L O G
000220*----------------------------------------------------------------
000230*    930608  ST   ORIGINAL LAYOUT FOR THE V3 ENGINE REWRITE
000240*                 (TT-118).
000250*    990730  MP   Y2K SWEEP - NO DATE FIELDS, NO CHANGE (TT-201).
000260*----------------------------------------------------------------
000270 01  UNA-TABLE-AREA.
000280     05  UNA-TABLE-COUNT         PIC 9(05) COMP.
000290     05  UNA-TABLE-ENTRY OCCURS 200 TIMES
000300                         INDEXED BY UNA-TAB-IX.
000310         10  UNA-TAB-COURSE-ID   PIC X(20).
000320         10  UNA-TAB-YEAR        PIC 9(01).
000330         10  UNA-TAB-SEMESTER    PIC 9(01).
000340         10  UNA-TAB-TYPE        PIC X(02).
000350         10  UNA-TAB-DURATION    PIC 9(02).
000360         10  UNA-TAB-GROUP       PIC X(05).
000370         10  UNA-TAB-PROF-ID     PIC X(20).
000380         10  UNA-TAB-REQ-ROOM    PIC X(10).
000390         10  UNA-TAB-STUDENTS    PIC 9(03).
000400     05  FILLER                      PIC X(01) VALUE SPACES.
