000100******************************************************************
000110*                                                                *
000120*    UCTSCH  -  V3 TIMETABLE SCHEDULING ENGINE                   *
000130*                                                                *
000140*    LOADS ROOMS, PROFESSOR PREFERENCES AND CLASS OFFERINGS,     *
000150*    THEN PLACES EACH CLASS AT THE BEST-SCORING DAY/PERIOD-RUN/  *
000160*    ROOM CANDIDATE IT CAN FIND (SOFT PASS); IF NOTHING AT ALL   *
000170*    GETS PLACED IT RE-RUNS ONCE MORE IN HARD MODE, THROWING OUT *
000180*    ANY CANDIDATE THAT DOUBLE-BOOKS A PROFESSOR, ROOM, CLASS-   *
000190*    GROUP OR ROOM TYPE.  BUILDS THE RUN STATISTICS AND CALLS    *
000200*    UCTRPT TO WRITE THE DETAIL FILE, THE GRIDS AND THE REPORTS. *
000210*                                                                *
000220*    THIS IS THE THIRD SCHEDULING ENGINE THE DEPARTMENT HAS RUN  *
000230*    (SEE TT-118) - THE FIRST TWO ARE RETIRED.                   *
000240*                                                                *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.  UCTSCH.
000280 AUTHOR.  S. TEMERZIDIS.
000290 INSTALLATION.  DEPT OF COMPUTER STUDIES - ACADEMIC SYSTEMS.
000300 DATE-WRITTEN.  MAY 1993.
000310 DATE-COMPILED.
000320 SECURITY.  DEPARTMENTAL USE ONLY - NOT FOR DISTRIBUTION.
000330*----------------------------------------------------------------
000340*    C H A N G E   L O G
000350*----------------------------------------------------------------
000360*    930608  ST   ORIGINAL V3 ENGINE (REQ TT-118) - REPLACES THE
000370*                 8-PERIOD-DAY ENGINE, WHICH COULD NOT REPRESENT
000380*                 THE NIGHT-SCHOOL CLASS GROUPS PROPERLY.
000390*    930715  ST   ROOM SCORING PICKED UP THE CAPACITY BAND BONUS
000400*                 (CAPACITY <= STUDENTS * 1.2) - WITHOUT IT THE
000410*                 ENGINE KEPT PARKING 15-STUDENT SECTIONS IN THE
000420*                 300-SEAT LECTURE HALL (TT-121).
000430*    940202  ST   DAY ORDERING NOW LOAD-BASED INSTEAD OF FIXED
000440*                 MON-FRI - MONDAY WAS FILLING UP WHILE FRIDAY
000450*                 SAT EMPTY MOST TERMS (TT-129).
000460*    970214  MP   HARD-MODE FALLBACK ADDED - A SOFT PASS THAT
000470*                 PLACED NOTHING (BAD FEED, EVERYTHING FORBIDDEN)
000480*                 USED TO JUST WRITE AN EMPTY TIMETABLE (TT-156).
000490*    971103  MP   YEAR-2 DAY ORDER EXCEPTION (TUE/WED/THU FIRST)
000500*                 ADDED PER THE REGISTRAR'S SECOND-YEAR TIMETABLE
000510*                 POLICY (TT-162).
000520*    990730  MP   Y2K SWEEP - NO DATE FIELDS IN THIS ENGINE, NO
000530*                 CHANGE REQUIRED (TT-201).
000540*    030415  DL   RETURN-CODE LINKAGE ADDED TO MATCH THE NEW
000550*                 UCTDRV JOB DRIVER (TT-233).
000560*    050912  DL   SWITCHED THE CLASS-TABLE SORT OVER TO AN
000570*                 INTERNAL TABLE SORT (WAS A HAND-ROLLED BUBBLE
000580*                 SORT THAT TOOK LONGER THAN THE SCHEDULING
000590*                 ITSELF ON A FULL DEPARTMENT LOAD) (TT-249).
000600*----------------------------------------------------------------
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-AT.
000640 OBJECT-COMPUTER.  IBM-AT.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 ON STATUS IS UPS-TRACE-REQUESTED
000680            OFF STATUS IS UPS-NORMAL-RUN.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT ROOMS-FILE
000720         ASSIGN TO "ROOMS"
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-ROM-STATUS.
000750     SELECT PREFS-FILE
000760         ASSIGN TO "PREFS"
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-PRF-STATUS.
000790     SELECT CLASSES-FILE
000800         ASSIGN TO "CLASSES"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-CLS-STATUS.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  ROOMS-FILE.
000870     COPY ROMREC.
000880*
000890 FD  PREFS-FILE.
000900     COPY PRFREC.
000910*
000920 FD  CLASSES-FILE.
000930     COPY CLSREC.
000940*
000950 WORKING-STORAGE SECTION.
000960*
000970*    SCRATCH SUB-SCAN INDEX USED WHENEVER A PARAGRAPH NEEDS TO
000980*    WALK THE WHOLE ASSIGNMENT TABLE ON ITS OWN (DAY-LOAD COUNTS,
000990*    VIOLATION CHECKS) - A LOOSE 77-LEVEL ITEM RATHER THAN A
001000*    GROUP FIELD, THE WAY THIS SHOP HAS ALWAYS KEPT ITS SCAN
001010*    COUNTERS (SEE CHR-CH IN THE OLD MENU SET).
001020 77  WS-SUBSCAN-IX               PIC 9(05) COMP.
001030 01  WS-FILE-STATUSES.
001040     05  WS-ROM-STATUS           PIC X(02) VALUE SPACES.
001050     05  WS-PRF-STATUS           PIC X(02) VALUE SPACES.
001060     05  WS-CLS-STATUS           PIC X(02) VALUE SPACES.
001070*
001080 01  WS-SWITCHES.
001090     05  WS-ROM-EOF-SW           PIC X(01) VALUE "N".
001100         88  WS-ROM-AT-EOF           VALUE "Y".
001110     05  WS-PRF-EOF-SW           PIC X(01) VALUE "N".
001120         88  WS-PRF-AT-EOF           VALUE "Y".
001130     05  WS-CLS-EOF-SW           PIC X(01) VALUE "N".
001140         88  WS-CLS-AT-EOF           VALUE "Y".
001150     05  WS-CAND-FOUND-SW        PIC X(01) VALUE "N".
001160         88  WS-CAND-WAS-FOUND       VALUE "Y".
001170     05  WS-VALID-SEQ-SW         PIC X(01) VALUE "N".
001180         88  WS-SEQ-IS-VALID         VALUE "Y".
001190     05  WS-OCCUPIED-SW          PIC X(01) VALUE "N".
001200         88  WS-SLOT-IS-OCCUPIED     VALUE "Y".
001210     05  WS-HARD-MODE-SW         PIC X(01) VALUE "N".
001220         88  WS-IN-HARD-MODE         VALUE "Y".
001230     05  WS-CAND-REJECT-SW       PIC X(01) VALUE "N".
001240         88  WS-CAND-IS-REJECTED     VALUE "Y".
001250*
001260*----------------------------------------------------------------
001270*    ROOM TABLE - LOADED ONCE, USAGE COUNT UPDATED AS THE RUN
001280*    PROGRESSES (SEE U1-R4/U1-R8).
001290*----------------------------------------------------------------
001300 01  WS-ROOM-BASE-TABLE.
001310     05  WS-ROOM-COUNT           PIC 9(03) COMP VALUE ZERO.
001320     05  WS-ROOM-ENTRY OCCURS 100 TIMES
001330                       INDEXED BY WS-ROOM-IX.
001340         10  WS-ROOM-ID          PIC X(10).
001350         10  WS-ROOM-TYPE        PIC X(10).
001360         10  WS-ROOM-BUILDING    PIC X(02).
001370         10  WS-ROOM-CAPACITY    PIC 9(03) COMP.
001380         10  WS-ROOM-USAGE       PIC 9(05) COMP.
001390*
001400*    SCRATCH ROOM-ORDER TABLE, RE-SCORED AND RE-SORTED FOR EACH
001410*    CLASS (U1-R4) - DESCENDING SCORE, STABLE ON THE ORIGINAL
001420*    ROOM SLOT NUMBER.
001430 01  WS-ROOM-ORDER-TABLE.
001440     05  WS-ROOM-ORDER-ENTRY OCCURS 100 TIMES
001450                 DESCENDING KEY IS WS-ROD-SCORE
001460                 ASCENDING  KEY IS WS-ROD-ORIG-IX
001470                 INDEXED BY WS-ROD-IX.
001480         10  WS-ROD-ORIG-IX      PIC 9(03) COMP.
001490         10  WS-ROD-SCORE        PIC S9(05) COMP.
001500*
001510*----------------------------------------------------------------
001520*    PREFERENCE TABLE - PASSED BY REFERENCE TO UCTPRF.
001530*----------------------------------------------------------------
001540 COPY PRFTAB.
001550*
001560*    THE REQUEST/ANSWER AREA FOR THE UCTPRF CALL - SAME LAYOUT
001570*    UCTPRF DECLARES IN ITS OWN LINKAGE SECTION.
001580 01  LK-PRF-REQUEST.
001590     05  LK-PRF-PROF-ID          PIC X(20).
001600     05  LK-PRF-DAY              PIC 9(01).
001610     05  LK-PRF-SEQ-START        PIC 9(02) COMP.
001620     05  LK-PRF-SEQ-COUNT        PIC 9(02) COMP.
001630     05  LK-PRF-SCORE            PIC S9(05) COMP.
001640*
001650*----------------------------------------------------------------
001660*    CLASS TABLE - LOADED, THEN SORTED IN PLACE (U1 BATCH FLOW
001670*    STEP 4).
001680*----------------------------------------------------------------
001690 01  WS-CLASS-TABLE.
001700     05  WS-CLASS-COUNT          PIC 9(03) COMP VALUE ZERO.
001710     05  WS-CLASS-ENTRY OCCURS 200 TIMES
001720                 ASCENDING  KEY IS WS-CLS-YEAR
001730                 ASCENDING  KEY IS WS-CLS-SEMESTER
001740                 DESCENDING KEY IS WS-CLS-DURATION
001750                 ASCENDING  KEY IS WS-CLS-COURSE-ID
001760                 INDEXED BY WS-CLS-IX.
001770         10  WS-CLS-COURSE-ID    PIC X(20).
001780         10  WS-CLS-YEAR         PIC 9(01).
001790         10  WS-CLS-SEMESTER     PIC 9(01).
001800         10  WS-CLS-TYPE         PIC X(02).
001810         10  WS-CLS-DURATION     PIC 9(02) COMP.
001820         10  WS-CLS-GROUP        PIC X(05).
001830         10  WS-CLS-PROF-ID      PIC X(20).
001840         10  WS-CLS-REQ-ROOM     PIC X(10).
001850         10  WS-CLS-STUDENTS     PIC 9(03) COMP.
001860*
001870*----------------------------------------------------------------
001880*    OUTPUT WORK AREAS PASSED TO UCTRPT.
001890*----------------------------------------------------------------
001900 COPY ASGTAB.
001910 COPY UNATAB.
001920 COPY STATTAB.
001930*
001940*----------------------------------------------------------------
001950*    DAY-ORDER AND SEQUENCE-LIST SCRATCH TABLES, REBUILT ONCE
001960*    PER CLASS (U1-R5, U1-R2/R3).
001970*----------------------------------------------------------------
001980 01  WS-DAY-ORDER-TABLE.
001990     05  WS-DAY-ORDER-ENTRY OCCURS 5 TIMES
002000*    U1-R5: PRIORITY IS THE MAJOR KEY SO THE MANDATED
002010*    TUE/WED/THU BLOCK (PRIORITY 0) ALWAYS SORTS AHEAD OF
002020*    MON/FRI (PRIORITY 1) REGARDLESS OF LOAD - LOAD ONLY
002030*    BREAKS TIES WITHIN A PRIORITY GROUP.
002040                 ASCENDING KEY IS WS-DOD-PRIORITY
002050                 ASCENDING KEY IS WS-DOD-LOAD
002060                 ASCENDING KEY IS WS-DOD-DAY-NUM
002070                 INDEXED BY WS-DOD-IX.
002080         10  WS-DOD-DAY-NUM      PIC 9(01).
002090         10  WS-DOD-LOAD         PIC 9(05) COMP.
002100         10  WS-DOD-PRIORITY     PIC 9(01) COMP.
002110*
002120*    A VALID SEQUENCE IS A CONSECUTIVE RUN OF WS-CLS-DURATION
002130*    PERIODS.  DAY SEQUENCES RUN OVER 1-25, NIGHT OVER 26-30
002140*    (U1-R2, NORMATIVE AS WRITTEN).
002150 01  WS-SEQ-LIST-TABLE.
002160     05  WS-SEQ-COUNT            PIC 9(03) COMP.
002170     05  WS-SEQ-ENTRY OCCURS 30 TIMES
002180                 DESCENDING KEY IS WS-SEQ-PREF-COUNT
002190                 ASCENDING  KEY IS WS-SEQ-GEN-ORDER
002200                 INDEXED BY WS-SEQ-IX.
002210         10  WS-SEQ-START        PIC 9(02) COMP.
002220         10  WS-SEQ-PREF-COUNT   PIC 9(02) COMP.
002230         10  WS-SEQ-GEN-ORDER    PIC 9(03) COMP.
002240*
002250*----------------------------------------------------------------
002260*    WORK AREAS FOR THE PER-CLASS ASSIGNMENT SEARCH.
002270*----------------------------------------------------------------
002280 01  WS-SEARCH-WORK.
002290     05  WS-CUR-CLASS-IX         PIC 9(03) COMP.
002300     05  WS-CUR-DAY              PIC 9(01) COMP.
002310     05  WS-CUR-SEQ-START        PIC 9(02) COMP.
002320     05  WS-CUR-ROOM-IX          PIC 9(03) COMP.
002330     05  WS-CUR-PERIOD-IX        PIC 9(02) COMP.
002340     05  WS-CUR-PERIOD           PIC 9(02) COMP.
002350     05  WS-CAND-SCORE           PIC S9(07) COMP.
002360     05  WS-CAND-PROF-VIOL-SW    PIC X(01).
002370         88  WS-CAND-HAS-PROF-VIOL   VALUE "Y".
002380     05  WS-CAND-ROOM-VIOL-SW    PIC X(01).
002390         88  WS-CAND-HAS-ROOM-VIOL   VALUE "Y".
002400     05  WS-CAND-GROUP-VIOL-SW   PIC X(01).
002410         88  WS-CAND-HAS-GROUP-VIOL  VALUE "Y".
002420     05  WS-CAND-PROF-VIOL-CNT   PIC 9(02) COMP.
002430     05  WS-CAND-ROOM-VIOL-CNT   PIC 9(02) COMP.
002440     05  WS-CAND-GROUP-VIOL-CNT  PIC 9(02) COMP.
002450*    PER-PERIOD SCRATCH SWITCHES - U1-R6 COUNTS ONE VIOLATION PER
002460*    CONFLICTING PERIOD IN THE CANDIDATE SEQUENCE, NOT ONE FLAT HIT
002470*    PER CANDIDATE, SO 4640 NEEDS A PER-PERIOD RESULT TO ADD INTO
002480*    THE CANDIDATE COUNTERS ABOVE.
002490     05  WS-PERIOD-PROF-VIOL-SW  PIC X(01).
002500         88  WS-PERIOD-HAS-PROF-VIOL VALUE "Y".
002510     05  WS-PERIOD-ROOM-VIOL-SW  PIC X(01).
002520         88  WS-PERIOD-HAS-ROOM-VIOL VALUE "Y".
002530     05  WS-PERIOD-GROUP-VIOL-SW PIC X(01).
002540         88  WS-PERIOD-HAS-GROUP-VIOL VALUE "Y".
002550     05  WS-CAND-TYPE-VIOL-SW    PIC X(01).
002560         88  WS-CAND-HAS-TYPE-VIOL   VALUE "Y".
002570     05  WS-BEST-SCORE           PIC S9(07) COMP.
002580     05  WS-BEST-DAY             PIC 9(01) COMP.
002590     05  WS-BEST-SEQ-START       PIC 9(02) COMP.
002600     05  WS-BEST-ROOM-IX         PIC 9(03) COMP.
002610     05  WS-BEST-PROF-VIOL-SW    PIC X(01).
002620         88  WS-BEST-HAS-PROF-VIOL   VALUE "Y".
002630     05  WS-BEST-ROOM-VIOL-SW    PIC X(01).
002640         88  WS-BEST-HAS-ROOM-VIOL   VALUE "Y".
002650     05  WS-BEST-GROUP-VIOL-SW   PIC X(01).
002660         88  WS-BEST-HAS-GROUP-VIOL  VALUE "Y".
002670     05  WS-BEST-PROF-VIOL-CNT   PIC 9(02) COMP.
002680     05  WS-BEST-ROOM-VIOL-CNT   PIC 9(02) COMP.
002690     05  WS-BEST-GROUP-VIOL-CNT  PIC 9(02) COMP.
002700     05  WS-BEST-TYPE-VIOL-SW    PIC X(01).
002710         88  WS-BEST-HAS-TYPE-VIOL   VALUE "Y".
002720     05  WS-PRF-SCORE            PIC S9(05) COMP.
002730     05  WS-MORN-AFT-COUNT       PIC 9(02) COMP.
002740     05  WS-DAY-LOAD-WORK        PIC 9(05) COMP.
002750     05  WS-ROUND-PASSES         PIC 9(01) COMP VALUE ZERO.
002760*
002770*----------------------------------------------------------------
002780*    THE THREE-VALUE "REST DAY" ORDER FOR YEAR-2 CLASSES
002790*    (U1-R5 EXCEPTION) - VALUE-STRING/OCCURS TABLE AS USUAL.
002800*----------------------------------------------------------------
002810 01  WS-YEAR2-DAY-ORDER-LIST     PIC 9(03) VALUE 234.
002820 01  WS-YEAR2-DAY-ORDER REDEFINES WS-YEAR2-DAY-ORDER-LIST.
002830     05  WS-YEAR2-DAY            PIC 9(01) OCCURS 3 TIMES.
002840*
002850*    VIOLATION LABELS FOR THE HARD-MODE TRACE LINE (SEE 4600) -
002860*    SAME VALUE-STRING/OCCURS IDIOM AS EVERY OTHER LOOKUP LIST.
002870 01  WS-VIOL-LABELS-LIST.
002880     05  FILLER                  PIC X(04) VALUE "PROF".
002890     05  FILLER                  PIC X(04) VALUE "ROOM".
002900     05  FILLER                  PIC X(04) VALUE "GRUP".
002910     05  FILLER                  PIC X(04) VALUE "TYPE".
002920 01  WS-VIOL-LABELS REDEFINES WS-VIOL-LABELS-LIST.
002930     05  WS-VIOL-LABEL           PIC X(04) OCCURS 4 TIMES.
002940*
002950 01  WS-DAY-NAMES-LIST.
002960     05  FILLER                  PIC X(09) VALUE "MONDAY   ".
002970     05  FILLER                  PIC X(09) VALUE "TUESDAY  ".
002980     05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
002990     05  FILLER                  PIC X(09) VALUE "THURSDAY ".
003000     05  FILLER                  PIC X(09) VALUE "FRIDAY   ".
003010 01  WS-DAY-NAMES REDEFINES WS-DAY-NAMES-LIST.
003020     05  WS-DAY-NAME             PIC X(09) OCCURS 5 TIMES.
003030*
003040*    DISTINCT-VALUE SCRATCH LISTS FOR U3 (PROFS/ROOMS/GROUPS
003050*    ACTUALLY USED) - SIMPLE "SEEN BEFORE" SCANS, REBUILT ONCE
003060*    AT STATISTICS TIME.
003070 01  WS-DISTINCT-WORK.
003080     05  WS-DISTINCT-COUNT       PIC 9(05) COMP.
003090     05  WS-DISTINCT-ENTRY OCCURS 200 TIMES
003100                           INDEXED BY WS-DIST-IX.
003110         10  WS-DISTINCT-VALUE   PIC X(20).
003120     05  WS-DIST-SEEN-SW         PIC X(01).
003130         88  WS-DIST-ALREADY-SEEN    VALUE "Y".
003140*
003150 01  WS-STATS-WORK.
003160     05  WS-PLACED-PERIODS       PIC 9(05) COMP.
003170     05  WS-SATISFIED-PERIODS    PIC 9(05) COMP.
003180     05  WS-YEAR-SATIS-PERIODS   PIC 9(05) COMP.
003190     05  WS-SCAN-IX-1            PIC 9(05) COMP.
003200     05  WS-SCAN-IX-2            PIC 9(05) COMP.
003210     05  WS-SAME-SLOT-COUNT      PIC 9(05) COMP.
003220     05  WS-YEAR-OF-PERIOD       PIC 9(01) COMP.
003230*
003240 LINKAGE SECTION.
003250 01  LK-SCH-LINKAGE.
003260     05  LK-SCH-RETURN-CODE      PIC 9(02) COMP.
003270     05  LK-SCH-ASSIGNED         PIC 9(05) COMP.
003280     05  LK-SCH-UNASSIGNED       PIC 9(05) COMP.
003290*    U3 STAT - 2-DECIMAL ASSIGNMENT RATE FOR THE CONSOLE
003300*    STATISTICS LINE (THE PRINTED SCHEDULE-RPT SUMMARY KEEPS
003310*    ITS OWN 1-DECIMAL FIGURE - SEE UCTRPT).
003320     05  LK-SCH-ASSIGN-RATE      PIC 9(03)V99.
003330     05  FILLER                  PIC X(01) VALUE SPACES.
003340*
003350 PROCEDURE DIVISION USING LK-SCH-LINKAGE.
003360*
003370 0000-MAIN-CONTROL.
003380     PERFORM 1000-INITIALIZE-START     THRU 1000-EXIT.
003390     PERFORM 2000-LOAD-ROOMS-START      THRU 2000-EXIT.
003400     PERFORM 2200-LOAD-PREFS-START      THRU 2200-EXIT.
003410     PERFORM 2400-LOAD-CLASSES-START    THRU 2400-EXIT.
003420     SORT WS-CLASS-ENTRY.
003430     PERFORM 1500-CAPACITY-REPORT-START THRU 1500-EXIT.
003440     MOVE "SOFT" TO STAT-RUN-MODE.
003450     PERFORM 3000-SCHEDULING-PASS-START THRU 3000-EXIT.
003460     IF STAT-CLASSES-ASSIGNED = ZERO
003470         PERFORM 3800-RESET-FOR-HARD-START THRU 3800-EXIT
003480         MOVE "HARD" TO STAT-RUN-MODE
003490         PERFORM 3000-SCHEDULING-PASS-START THRU 3000-EXIT
003500     END-IF.
003510     PERFORM 6000-BUILD-STATS-START     THRU 6000-EXIT.
003520     CALL "UCTRPT" USING ASG-TABLE-AREA
003530                         UNA-TABLE-AREA
003540                         STATS-AREA.
003550     PERFORM 9000-SET-RETURN-START      THRU 9000-EXIT.
003560     GOBACK.
003570*
003580 1000-INITIALIZE-START.
003590     MOVE ZERO TO WS-ROOM-COUNT PRF-ENTRY-COUNT WS-CLASS-COUNT.
003600     MOVE ZERO TO ASG-TABLE-COUNT UNA-TABLE-COUNT.
003610     MOVE "N" TO WS-ROM-EOF-SW WS-PRF-EOF-SW WS-CLS-EOF-SW.
003620     MOVE "N" TO WS-HARD-MODE-SW.
003630     MOVE ZERO TO STAT-CLASSES-ASSIGNED STAT-CLASSES-UNASSIGN.
003640     MOVE ZERO TO STAT-VIOL-PROF STAT-VIOL-ROOM
003650                  STAT-VIOL-GROUP STAT-VIOL-ROOMTYPE.
003660     MOVE 150 TO STAT-TOTAL-SLOTS.
003670 1000-EXIT.
003680     EXIT.
003690*
003700*----------------------------------------------------------------
003710*    2000  -  LOAD ROOMS  (BATCH FLOW STEP 1)
003720*----------------------------------------------------------------
003730 2000-LOAD-ROOMS-START.
003740     OPEN INPUT ROOMS-FILE.
003750     PERFORM 2020-READ-ROOM-START THRU 2020-EXIT.
003760     PERFORM 2040-STORE-ROOM-START
003770        THRU 2040-EXIT
003780        UNTIL WS-ROM-AT-EOF.
003790     CLOSE ROOMS-FILE.
003800     MOVE WS-ROOM-COUNT TO STAT-ROOMS-LOADED.
003810 2000-EXIT.
003820     EXIT.
003830*
003840 2020-READ-ROOM-START.
003850     READ ROOMS-FILE
003860         AT END MOVE "Y" TO WS-ROM-EOF-SW
003870     END-READ.
003880 2020-EXIT.
003890     EXIT.
003900*
003910 2040-STORE-ROOM-START.
003920     ADD 1 TO WS-ROOM-COUNT.
003930     MOVE ROOM-ID          TO WS-ROOM-ID (WS-ROOM-COUNT).
003940     MOVE ROOM-TYPE        TO WS-ROOM-TYPE (WS-ROOM-COUNT).
003950     MOVE ROOM-BUILDING    TO WS-ROOM-BUILDING (WS-ROOM-COUNT).
003960     IF ROOM-CAPACITY = ZERO
003970         MOVE 50 TO WS-ROOM-CAPACITY (WS-ROOM-COUNT)
003980     ELSE
003990         MOVE ROOM-CAPACITY TO WS-ROOM-CAPACITY (WS-ROOM-COUNT)
004000     END-IF.
004010     MOVE ZERO TO WS-ROOM-USAGE (WS-ROOM-COUNT).
004020     PERFORM 2020-READ-ROOM-START THRU 2020-EXIT.
004030 2040-EXIT.
004040     EXIT.
004050*
004060*----------------------------------------------------------------
004070*    2200  -  LOAD PREFERENCES  (BATCH FLOW STEP 2)
004080*----------------------------------------------------------------
004090 2200-LOAD-PREFS-START.
004100     OPEN INPUT PREFS-FILE.
004110     PERFORM 2220-READ-PREF-START THRU 2220-EXIT.
004120     PERFORM 2240-STORE-PREF-START
004130        THRU 2240-EXIT
004140        UNTIL WS-PRF-AT-EOF.
004150     CLOSE PREFS-FILE.
004160     MOVE PRF-ENTRY-COUNT TO STAT-PREFS-LOADED.
004170 2200-EXIT.
004180     EXIT.
004190*
004200 2220-READ-PREF-START.
004210     READ PREFS-FILE
004220         AT END MOVE "Y" TO WS-PRF-EOF-SW
004230     END-READ.
004240 2220-EXIT.
004250     EXIT.
004260*
004270 2240-STORE-PREF-START.
004280     ADD 1 TO PRF-ENTRY-COUNT.
004290     MOVE PRF-PROF-ID  TO PRF-TAB-PROF-ID (PRF-ENTRY-COUNT).
004300     MOVE PRF-DAY      TO PRF-TAB-DAY (PRF-ENTRY-COUNT).
004310     MOVE PRF-PERIOD   TO PRF-TAB-PERIOD (PRF-ENTRY-COUNT).
004320     MOVE PRF-AVAIL    TO PRF-TAB-AVAIL (PRF-ENTRY-COUNT).
004330     PERFORM 2220-READ-PREF-START THRU 2220-EXIT.
004340 2240-EXIT.
004350     EXIT.
004360*
004370*----------------------------------------------------------------
004380*    2400  -  LOAD CLASSES  (BATCH FLOW STEP 3)
004390*----------------------------------------------------------------
004400 2400-LOAD-CLASSES-START.
004410     OPEN INPUT CLASSES-FILE.
004420     PERFORM 2420-READ-CLASS-START THRU 2420-EXIT.
004430     PERFORM 2440-STORE-CLASS-START
004440        THRU 2440-EXIT
004450        UNTIL WS-CLS-AT-EOF.
004460     CLOSE CLASSES-FILE.
004470     MOVE WS-CLASS-COUNT TO STAT-CLASSES-LOADED.
004480 2400-EXIT.
004490     EXIT.
004500*
004510 2420-READ-CLASS-START.
004520     READ CLASSES-FILE
004530         AT END MOVE "Y" TO WS-CLS-EOF-SW
004540     END-READ.
004550 2420-EXIT.
004560     EXIT.
004570*
004580 2440-STORE-CLASS-START.
004590     ADD 1 TO WS-CLASS-COUNT.
004600     MOVE CLS-COURSE-ID TO WS-CLS-COURSE-ID (WS-CLASS-COUNT).
004610     MOVE CLS-YEAR      TO WS-CLS-YEAR (WS-CLASS-COUNT).
004620     MOVE CLS-SEMESTER  TO WS-CLS-SEMESTER (WS-CLASS-COUNT).
004630     MOVE CLS-TYPE      TO WS-CLS-TYPE (WS-CLASS-COUNT).
004640     MOVE CLS-DURATION  TO WS-CLS-DURATION (WS-CLASS-COUNT).
004650     MOVE CLS-GROUP     TO WS-CLS-GROUP (WS-CLASS-COUNT).
004660     MOVE CLS-PROF-ID   TO WS-CLS-PROF-ID (WS-CLASS-COUNT).
004670     MOVE CLS-REQ-ROOM  TO WS-CLS-REQ-ROOM (WS-CLASS-COUNT).
004680     IF CLS-STUDENTS = ZERO
004690         MOVE 30 TO WS-CLS-STUDENTS (WS-CLASS-COUNT)
004700     ELSE
004710         MOVE CLS-STUDENTS TO WS-CLS-STUDENTS (WS-CLASS-COUNT)
004720     END-IF.
004730     PERFORM 2420-READ-CLASS-START THRU 2420-EXIT.
004740 2440-EXIT.
004750     EXIT.
004760*
004770*----------------------------------------------------------------
004780*    1500  -  CAPACITY REPORT  (U1-R9)
004790*----------------------------------------------------------------
004800 1500-CAPACITY-REPORT-START.
004810     MOVE ZERO TO STAT-PERIODS-NEEDED.
004820     PERFORM 1520-ADD-ONE-DURATION-START
004830        THRU 1520-EXIT
004840        VARYING WS-CLS-IX FROM 1 BY 1
004850           UNTIL WS-CLS-IX > WS-CLASS-COUNT.
004860     COMPUTE STAT-CAPACITY-RATIO ROUNDED =
004870         STAT-PERIODS-NEEDED / STAT-TOTAL-SLOTS.
004880     IF STAT-PERIODS-NEEDED > STAT-TOTAL-SLOTS
004890         MOVE "Y" TO STAT-CAPACITY-SWITCH
004900     ELSE
004910         MOVE "N" TO STAT-CAPACITY-SWITCH
004920     END-IF.
004930 1500-EXIT.
004940     EXIT.
004950*
004960 1520-ADD-ONE-DURATION-START.
004970     ADD WS-CLS-DURATION (WS-CLS-IX) TO STAT-PERIODS-NEEDED.
004980 1520-EXIT.
004990     EXIT.
005000*
005010*----------------------------------------------------------------
005020*    3000  -  ONE SCHEDULING PASS (SOFT OR HARD - U1-R6/R7)
005030*----------------------------------------------------------------
005040 3000-SCHEDULING-PASS-START.
005050     PERFORM 4000-ASSIGN-ONE-CLASS-START
005060        THRU 4000-EXIT
005070        VARYING WS-CUR-CLASS-IX FROM 1 BY 1
005080           UNTIL WS-CUR-CLASS-IX > WS-CLASS-COUNT.
005090 3000-EXIT.
005100     EXIT.
005110*
005120 3800-RESET-FOR-HARD-START.
005130     MOVE ZERO TO ASG-TABLE-COUNT UNA-TABLE-COUNT.
005140     MOVE ZERO TO STAT-CLASSES-ASSIGNED STAT-CLASSES-UNASSIGN.
005150     MOVE ZERO TO STAT-VIOL-PROF STAT-VIOL-ROOM
005160                  STAT-VIOL-GROUP STAT-VIOL-ROOMTYPE.
005170     PERFORM 3820-CLEAR-ONE-ROOM-USAGE-START
005180        THRU 3820-EXIT
005190        VARYING WS-ROOM-IX FROM 1 BY 1
005200           UNTIL WS-ROOM-IX > WS-ROOM-COUNT.
005210     MOVE "Y" TO WS-HARD-MODE-SW.
005220 3800-EXIT.
005230     EXIT.
005240*
005250 3820-CLEAR-ONE-ROOM-USAGE-START.
005260     MOVE ZERO TO WS-ROOM-USAGE (WS-ROOM-IX).
005270 3820-EXIT.
005280     EXIT.
005290*
005300*----------------------------------------------------------------
005310*    4000  -  ASSIGN ONE CLASS - THE HEART OF THE SEARCH.
005320*----------------------------------------------------------------
005330 4000-ASSIGN-ONE-CLASS-START.
005340     MOVE ZERO TO WS-BEST-SCORE.
005350     MOVE "N" TO WS-CAND-FOUND-SW.
005360     PERFORM 4100-BUILD-DAY-ORDER-START     THRU 4100-EXIT.
005370     PERFORM 4200-BUILD-SEQ-LIST-START      THRU 4200-EXIT.
005380     PERFORM 4300-TRY-ONE-DAY-START
005390        THRU 4300-EXIT
005400        VARYING WS-DOD-IX FROM 1 BY 1
005410           UNTIL WS-DOD-IX > 5.
005420     IF WS-CAND-WAS-FOUND
005430         PERFORM 4800-APPLY-ASSIGNMENT-START THRU 4800-EXIT
005440     ELSE
005450         PERFORM 4900-RECORD-UNASSIGNED-START THRU 4900-EXIT
005460     END-IF.
005470 4000-EXIT.
005480     EXIT.
005490*
005500*----------------------------------------------------------------
005510*    4100  -  DAY ORDER  (U1-R5)
005520*----------------------------------------------------------------
005530 4100-BUILD-DAY-ORDER-START.
005540     PERFORM 4120-BUILD-ONE-DAY-ENTRY-START
005550        THRU 4120-EXIT
005560        VARYING WS-DOD-IX FROM 1 BY 1
005570           UNTIL WS-DOD-IX > 5.
005580     SORT WS-DAY-ORDER-ENTRY.
005590 4100-EXIT.
005600     EXIT.
005610*
005620 4120-BUILD-ONE-DAY-ENTRY-START.
005630     MOVE WS-DOD-IX TO WS-DOD-DAY-NUM (WS-DOD-IX).
005640     MOVE ZERO TO WS-DAY-LOAD-WORK.
005650     PERFORM 4140-ADD-ONE-LOAD-ROW-START
005660        THRU 4140-EXIT
005670        VARYING WS-SUBSCAN-IX FROM 1 BY 1
005680           UNTIL WS-SUBSCAN-IX > ASG-TABLE-COUNT.
005690     MOVE WS-DAY-LOAD-WORK TO WS-DOD-LOAD (WS-DOD-IX).
005700     IF WS-CLS-YEAR (WS-CUR-CLASS-IX) = 2
005710         MOVE 1 TO WS-DOD-PRIORITY (WS-DOD-IX)
005720         PERFORM 4160-YEAR2-PRIORITY-START THRU 4160-EXIT
005730     ELSE
005740         MOVE 1 TO WS-DOD-PRIORITY (WS-DOD-IX)
005750     END-IF.
005760 4120-EXIT.
005770     EXIT.
005780*
005790 4140-ADD-ONE-LOAD-ROW-START.
005800     IF ASG-TAB-DAY (WS-SUBSCAN-IX) = WS-DOD-IX
005810         ADD 1 TO WS-DAY-LOAD-WORK
005820     END-IF.
005830 4140-EXIT.
005840     EXIT.
005850*
005860*    YEAR-2 EXCEPTION - TUESDAY, WEDNESDAY, THURSDAY RANK AHEAD
005870*    OF THE LOAD-BASED ORDER, IN THAT FIXED SEQUENCE.
005880 4160-YEAR2-PRIORITY-START.
005890     IF WS-DOD-IX = WS-YEAR2-DAY (1)
005900         MOVE 0 TO WS-DOD-PRIORITY (WS-DOD-IX)
005910         MOVE ZERO TO WS-DOD-LOAD (WS-DOD-IX)
005920     END-IF.
005930     IF WS-DOD-IX = WS-YEAR2-DAY (2)
005940         MOVE 0 TO WS-DOD-PRIORITY (WS-DOD-IX)
005950         MOVE 1 TO WS-DOD-LOAD (WS-DOD-IX)
005960     END-IF.
005970     IF WS-DOD-IX = WS-YEAR2-DAY (3)
005980         MOVE 0 TO WS-DOD-PRIORITY (WS-DOD-IX)
005990         MOVE 2 TO WS-DOD-LOAD (WS-DOD-IX)
006000     END-IF.
006010 4160-EXIT.
006020     EXIT.
006030*
006040*----------------------------------------------------------------
006050*    4200  -  VALID PERIOD SEQUENCES  (U1-R2, U1-R3)
006060*----------------------------------------------------------------
006070 4200-BUILD-SEQ-LIST-START.
006080     MOVE ZERO TO WS-SEQ-COUNT.
006090     IF WS-CLS-GROUP (WS-CUR-CLASS-IX) (2:1) NOT = "N"
006100         PERFORM 4220-ADD-DAY-WINDOW-SEQS-START THRU 4220-EXIT
006110     END-IF.
006120     IF WS-CLS-GROUP (WS-CUR-CLASS-IX) (2:1) NOT = "D"
006130         PERFORM 4240-ADD-NIGHT-WINDOW-SEQS-START THRU 4240-EXIT
006140     END-IF.
006150     SORT WS-SEQ-ENTRY.
006160 4200-EXIT.
006170     EXIT.
006180*
006190*    EVERY RUN OF WS-CLS-DURATION PERIODS WHOLLY INSIDE 1-25.
006200 4220-ADD-DAY-WINDOW-SEQS-START.
006210     PERFORM 4225-ADD-ONE-DAY-SEQ-START
006220        THRU 4225-EXIT
006230        VARYING WS-CUR-SEQ-START FROM 1 BY 1
006240           UNTIL WS-CUR-SEQ-START >
006250                 26 - WS-CLS-DURATION (WS-CUR-CLASS-IX).
006260 4220-EXIT.
006270     EXIT.
006280*
006290 4225-ADD-ONE-DAY-SEQ-START.
006300     ADD 1 TO WS-SEQ-COUNT.
006310     MOVE WS-CUR-SEQ-START TO WS-SEQ-START (WS-SEQ-COUNT).
006320     MOVE WS-SEQ-COUNT TO WS-SEQ-GEN-ORDER (WS-SEQ-COUNT).
006330     PERFORM 4260-COUNT-PREF-WINDOW-START THRU 4260-EXIT.
006340 4225-EXIT.
006350     EXIT.
006360*
006370*    EVERY RUN OF WS-CLS-DURATION PERIODS WHOLLY INSIDE 26-30.
006380 4240-ADD-NIGHT-WINDOW-SEQS-START.
006390     PERFORM 4245-ADD-ONE-NIGHT-SEQ-START
006400        THRU 4245-EXIT
006410        VARYING WS-CUR-SEQ-START FROM 26 BY 1
006420           UNTIL WS-CUR-SEQ-START >
006430                 31 - WS-CLS-DURATION (WS-CUR-CLASS-IX).
006440 4240-EXIT.
006450     EXIT.
006460*
006470 4245-ADD-ONE-NIGHT-SEQ-START.
006480     ADD 1 TO WS-SEQ-COUNT.
006490     MOVE WS-CUR-SEQ-START TO WS-SEQ-START (WS-SEQ-COUNT).
006500     MOVE WS-SEQ-COUNT TO WS-SEQ-GEN-ORDER (WS-SEQ-COUNT).
006510     PERFORM 4260-COUNT-PREF-WINDOW-START THRU 4260-EXIT.
006520 4245-EXIT.
006530     EXIT.
006540*
006550*    U1-R3 - YEARS 1/3 PREFER MORNING (1-15) COVERAGE, YEAR 2
006560*    PREFERS AFTERNOON (16-25) COVERAGE.
006570 4260-COUNT-PREF-WINDOW-START.
006580     MOVE ZERO TO WS-MORN-AFT-COUNT.
006590     PERFORM 4265-COUNT-ONE-PERIOD-START
006600        THRU 4265-EXIT
006610        VARYING WS-CUR-PERIOD-IX FROM 1 BY 1
006620           UNTIL WS-CUR-PERIOD-IX >
006630                 WS-CLS-DURATION (WS-CUR-CLASS-IX).
006640     MOVE WS-MORN-AFT-COUNT TO WS-SEQ-PREF-COUNT (WS-SEQ-COUNT).
006650 4260-EXIT.
006660     EXIT.
006670*
006680 4265-COUNT-ONE-PERIOD-START.
006690     COMPUTE WS-CUR-PERIOD =
006700         WS-CUR-SEQ-START + WS-CUR-PERIOD-IX - 1.
006710     IF WS-CLS-YEAR (WS-CUR-CLASS-IX) = 2
006720         IF WS-CUR-PERIOD >= 16 AND WS-CUR-PERIOD <= 25
006730             ADD 1 TO WS-MORN-AFT-COUNT
006740         END-IF
006750     ELSE
006760         IF WS-CUR-PERIOD >= 1 AND WS-CUR-PERIOD <= 15
006770             ADD 1 TO WS-MORN-AFT-COUNT
006780         END-IF
006790     END-IF.
006800 4265-EXIT.
006810     EXIT.
006820*
006830*----------------------------------------------------------------
006840*    4300  -  TRY ONE DAY, IN R5 ORDER
006850*----------------------------------------------------------------
006860 4300-TRY-ONE-DAY-START.
006870     MOVE WS-DOD-DAY-NUM (WS-DOD-IX) TO WS-CUR-DAY.
006880     PERFORM 4400-TRY-ONE-SEQUENCE-START
006890        THRU 4400-EXIT
006900        VARYING WS-SEQ-IX FROM 1 BY 1
006910           UNTIL WS-SEQ-IX > WS-SEQ-COUNT.
006920 4300-EXIT.
006930     EXIT.
006940*
006950*----------------------------------------------------------------
006960*    4400  -  TRY ONE SEQUENCE, IN R3 ORDER
006970*----------------------------------------------------------------
006980 4400-TRY-ONE-SEQUENCE-START.
006990     MOVE WS-SEQ-START (WS-SEQ-IX) TO WS-CUR-SEQ-START.
007000     PERFORM 4500-SCORE-ROOMS-START THRU 4500-EXIT.
007010     PERFORM 4600-TRY-ONE-ROOM-START
007020        THRU 4600-EXIT
007030        VARYING WS-ROD-IX FROM 1 BY 1
007040           UNTIL WS-ROD-IX > WS-ROOM-COUNT.
007050 4400-EXIT.
007060     EXIT.
007070*
007080*----------------------------------------------------------------
007090*    4500  -  ROOM SCORING AND ORDER  (U1-R4)
007100*----------------------------------------------------------------
007110 4500-SCORE-ROOMS-START.
007120     PERFORM 4520-SCORE-ONE-ROOM-START
007130        THRU 4520-EXIT
007140        VARYING WS-ROOM-IX FROM 1 BY 1
007150           UNTIL WS-ROOM-IX > WS-ROOM-COUNT.
007160     SORT WS-ROOM-ORDER-ENTRY.
007170 4500-EXIT.
007180     EXIT.
007190*
007200 4520-SCORE-ONE-ROOM-START.
007210     MOVE WS-ROOM-IX TO WS-ROD-ORIG-IX (WS-ROOM-IX).
007220     COMPUTE WS-ROD-SCORE (WS-ROOM-IX) =
007230         ZERO - (2 * WS-ROOM-USAGE (WS-ROOM-IX)).
007240     IF WS-CLS-REQ-ROOM (WS-CUR-CLASS-IX) NOT = SPACES
007250        AND WS-ROOM-TYPE (WS-ROOM-IX) NOT = SPACES
007260         IF WS-CLS-REQ-ROOM (WS-CUR-CLASS-IX) =
007270            WS-ROOM-TYPE (WS-ROOM-IX)
007280             ADD 10 TO WS-ROD-SCORE (WS-ROOM-IX)
007290         ELSE
007300             SUBTRACT 5 FROM WS-ROD-SCORE (WS-ROOM-IX)
007310         END-IF
007320     END-IF.
007330     IF WS-ROOM-CAPACITY (WS-ROOM-IX) <
007340                 WS-CLS-STUDENTS (WS-CUR-CLASS-IX)
007350         SUBTRACT 10 FROM WS-ROD-SCORE (WS-ROOM-IX)
007360     ELSE
007370         ADD 5 TO WS-ROD-SCORE (WS-ROOM-IX)
007380         IF WS-ROOM-CAPACITY (WS-ROOM-IX) <=
007390            WS-CLS-STUDENTS (WS-CUR-CLASS-IX) * 1.2
007400             ADD 3 TO WS-ROD-SCORE (WS-ROOM-IX)
007410         END-IF
007420     END-IF.
007430     IF WS-ROOM-BUILDING (WS-ROOM-IX) = "F" OR "I"
007440         ADD 2 TO WS-ROD-SCORE (WS-ROOM-IX)
007450     END-IF.
007460 4520-EXIT.
007470     EXIT.
007480*
007490*----------------------------------------------------------------
007500*    4600  -  SCORE ONE CANDIDATE  (U1-R6/R7)
007510*----------------------------------------------------------------
007520 4600-TRY-ONE-ROOM-START.
007530     MOVE WS-ROD-ORIG-IX (WS-ROD-IX) TO WS-CUR-ROOM-IX.
007540     PERFORM 4620-CHECK-VIOLATIONS-START THRU 4620-EXIT.
007550     IF UPS-TRACE-REQUESTED
007560         PERFORM 4680-TRACE-VIOLATIONS-START THRU 4680-EXIT
007570     END-IF.
007580     MOVE "Y" TO WS-CAND-REJECT-SW.
007590     IF WS-IN-HARD-MODE
007600         IF NOT WS-CAND-HAS-PROF-VIOL
007610            AND NOT WS-CAND-HAS-ROOM-VIOL
007620            AND NOT WS-CAND-HAS-GROUP-VIOL
007630            AND NOT WS-CAND-HAS-TYPE-VIOL
007640             MOVE "N" TO WS-CAND-REJECT-SW
007650         END-IF
007660     ELSE
007670         MOVE "N" TO WS-CAND-REJECT-SW
007680     END-IF.
007690     IF NOT WS-CAND-IS-REJECTED
007700         PERFORM 4700-SCORE-CANDIDATE-START THRU 4700-EXIT
007710         IF WS-CAND-SCORE > WS-BEST-SCORE OR
007720            NOT WS-CAND-WAS-FOUND
007730             MOVE WS-CAND-SCORE   TO WS-BEST-SCORE
007740             MOVE WS-CUR-DAY      TO WS-BEST-DAY
007750             MOVE WS-CUR-SEQ-START TO WS-BEST-SEQ-START
007760             MOVE WS-CUR-ROOM-IX  TO WS-BEST-ROOM-IX
007770             MOVE WS-CAND-PROF-VIOL-SW  TO WS-BEST-PROF-VIOL-SW
007780             MOVE WS-CAND-ROOM-VIOL-SW  TO WS-BEST-ROOM-VIOL-SW
007790             MOVE WS-CAND-GROUP-VIOL-SW TO WS-BEST-GROUP-VIOL-SW
007800             MOVE WS-CAND-PROF-VIOL-CNT  TO WS-BEST-PROF-VIOL-CNT
007810             MOVE WS-CAND-ROOM-VIOL-CNT  TO WS-BEST-ROOM-VIOL-CNT
007820             MOVE WS-CAND-GROUP-VIOL-CNT TO WS-BEST-GROUP-VIOL-CNT
007830             MOVE WS-CAND-TYPE-VIOL-SW  TO WS-BEST-TYPE-VIOL-SW
007840             MOVE "Y" TO WS-CAND-FOUND-SW
007850         END-IF
007860     END-IF.
007870 4600-EXIT.
007880     EXIT.
007890*
007900*    DOES ANY PERIOD OF THE CANDIDATE SEQUENCE ALREADY OCCUPY
007910*    THIS PROFESSOR / ROOM / CLASS GROUP ON THIS DAY, AND DOES
007920*    THE ROOM TYPE MISMATCH?
007930 4620-CHECK-VIOLATIONS-START.
007940     MOVE ZERO TO WS-CAND-PROF-VIOL-CNT.
007950     MOVE ZERO TO WS-CAND-ROOM-VIOL-CNT.
007960     MOVE ZERO TO WS-CAND-GROUP-VIOL-CNT.
007970     MOVE "N" TO WS-CAND-TYPE-VIOL-SW.
007980     IF WS-CLS-REQ-ROOM (WS-CUR-CLASS-IX) NOT = SPACES
007990        AND WS-ROOM-TYPE (WS-CUR-ROOM-IX) NOT = SPACES
008000        AND WS-CLS-REQ-ROOM (WS-CUR-CLASS-IX) NOT =
008010            WS-ROOM-TYPE (WS-CUR-ROOM-IX)
008020         MOVE "Y" TO WS-CAND-TYPE-VIOL-SW
008030     END-IF.
008040     PERFORM 4640-CHECK-ONE-PERIOD-START
008050        THRU 4640-EXIT
008060        VARYING WS-CUR-PERIOD-IX FROM 1 BY 1
008070           UNTIL WS-CUR-PERIOD-IX >
008080                 WS-CLS-DURATION (WS-CUR-CLASS-IX).
008090*    U1-R6: A VIOLATION COUNTS AS "PRESENT" ON THE CANDIDATE FOR
008100*    HARD-MODE REJECTION PURPOSES IF IT HIT ON ANY PERIOD, BUT THE
008110*    PENALTY ITSELF (4700) AND THE STATISTIC (4800) SCALE BY HOW
008120*    MANY PERIODS ACTUALLY CONFLICTED.
008130     IF WS-CAND-PROF-VIOL-CNT > ZERO
008140         MOVE "Y" TO WS-CAND-PROF-VIOL-SW
008150     ELSE
008160         MOVE "N" TO WS-CAND-PROF-VIOL-SW
008170     END-IF.
008180     IF WS-CAND-ROOM-VIOL-CNT > ZERO
008190         MOVE "Y" TO WS-CAND-ROOM-VIOL-SW
008200     ELSE
008210         MOVE "N" TO WS-CAND-ROOM-VIOL-SW
008220     END-IF.
008230     IF WS-CAND-GROUP-VIOL-CNT > ZERO
008240         MOVE "Y" TO WS-CAND-GROUP-VIOL-SW
008250     ELSE
008260         MOVE "N" TO WS-CAND-GROUP-VIOL-SW
008270     END-IF.
008280 4620-EXIT.
008290     EXIT.
008300*
008310 4640-CHECK-ONE-PERIOD-START.
008320     COMPUTE WS-CUR-PERIOD =
008330         WS-CUR-SEQ-START + WS-CUR-PERIOD-IX - 1.
008340     MOVE "N" TO WS-PERIOD-PROF-VIOL-SW.
008350     MOVE "N" TO WS-PERIOD-ROOM-VIOL-SW.
008360     MOVE "N" TO WS-PERIOD-GROUP-VIOL-SW.
008370     PERFORM 4660-SCAN-ASG-TABLE-START
008380        THRU 4660-EXIT
008390        VARYING WS-SUBSCAN-IX FROM 1 BY 1
008400           UNTIL WS-SUBSCAN-IX > ASG-TABLE-COUNT.
008410     IF WS-PERIOD-HAS-PROF-VIOL
008420         ADD 1 TO WS-CAND-PROF-VIOL-CNT
008430     END-IF.
008440     IF WS-PERIOD-HAS-ROOM-VIOL
008450         ADD 1 TO WS-CAND-ROOM-VIOL-CNT
008460     END-IF.
008470     IF WS-PERIOD-HAS-GROUP-VIOL
008480         ADD 1 TO WS-CAND-GROUP-VIOL-CNT
008490     END-IF.
008500 4640-EXIT.
008510     EXIT.
008520*
008530 4660-SCAN-ASG-TABLE-START.
008540     IF ASG-TAB-DAY (WS-SUBSCAN-IX) = WS-CUR-DAY
008550        AND ASG-TAB-PERIOD (WS-SUBSCAN-IX) = WS-CUR-PERIOD
008560         IF ASG-TAB-PROF-ID (WS-SUBSCAN-IX) =
008570            WS-CLS-PROF-ID (WS-CUR-CLASS-IX)
008580             MOVE "Y" TO WS-PERIOD-PROF-VIOL-SW
008590         END-IF
008600         IF ASG-TAB-ROOM-ID (WS-SUBSCAN-IX) =
008610            WS-ROOM-ID (WS-CUR-ROOM-IX)
008620             MOVE "Y" TO WS-PERIOD-ROOM-VIOL-SW
008630         END-IF
008640         IF ASG-TAB-GROUP (WS-SUBSCAN-IX) =
008650            WS-CLS-GROUP (WS-CUR-CLASS-IX)
008660             MOVE "Y" TO WS-PERIOD-GROUP-VIOL-SW
008670         END-IF
008680     END-IF.
008690 4660-EXIT.
008700     EXIT.
008710*
008720*    UPSI-0 TRACE LINE - TURNED ON FOR A REGISTRAR RE-RUN WHEN
008730*    SOMEBODY WANTS TO SEE WHY A ROOM/DAY/PERIOD GOT REJECTED.
008740 4680-TRACE-VIOLATIONS-START.
008750     IF WS-CAND-HAS-PROF-VIOL
008760         DISPLAY "UCTSCH  " WS-VIOL-LABEL (1)
008770     END-IF.
008780     IF WS-CAND-HAS-ROOM-VIOL
008790         DISPLAY "UCTSCH  " WS-VIOL-LABEL (2)
008800     END-IF.
008810     IF WS-CAND-HAS-GROUP-VIOL
008820         DISPLAY "UCTSCH  " WS-VIOL-LABEL (3)
008830     END-IF.
008840     IF WS-CAND-HAS-TYPE-VIOL
008850         DISPLAY "UCTSCH  " WS-VIOL-LABEL (4)
008860     END-IF.
008870 4680-EXIT.
008880     EXIT.
008890*
008900*----------------------------------------------------------------
008910*    4700  -  CANDIDATE SCORE  (U1-R6)
008920*----------------------------------------------------------------
008930*    YEAR BONUS - +3 PER PERIOD FOR YEARS 1 AND 3, ZERO FOR YEAR
008940*    2 (THE YEAR-2 AFTERNOON-WINDOW TEST NEVER FIRES AT 30
008950*    PERIODS A DAY - LEFT AS THE REGISTRAR SPECIFIED IT).
008960 4700-SCORE-CANDIDATE-START.
008970     IF WS-CLS-YEAR (WS-CUR-CLASS-IX) = 2
008980         MOVE ZERO TO WS-CAND-SCORE
008990     ELSE
009000         COMPUTE WS-CAND-SCORE =
009010             WS-CLS-DURATION (WS-CUR-CLASS-IX) * 3
009020     END-IF.
009030     PERFORM 4720-CALL-PREF-SCORE-START THRU 4720-EXIT.
009040     ADD WS-PRF-SCORE TO WS-CAND-SCORE.
009050     IF WS-CAND-HAS-TYPE-VIOL
009060         SUBTRACT 10 FROM WS-CAND-SCORE
009070     END-IF.
009080*    U1-R6: THE PENALTY SCALES WITH HOW MANY PERIODS OF THE
009090*    CANDIDATE SEQUENCE ACTUALLY CONFLICT, NOT A FLAT HIT PER TYPE.
009100     IF WS-CAND-PROF-VIOL-CNT > ZERO
009110         COMPUTE WS-CAND-SCORE = WS-CAND-SCORE -
009120             (WS-CAND-PROF-VIOL-CNT * 20)
009130     END-IF.
009140     IF WS-CAND-ROOM-VIOL-CNT > ZERO
009150         COMPUTE WS-CAND-SCORE = WS-CAND-SCORE -
009160             (WS-CAND-ROOM-VIOL-CNT * 20)
009170     END-IF.
009180     IF WS-CAND-GROUP-VIOL-CNT > ZERO
009190         COMPUTE WS-CAND-SCORE = WS-CAND-SCORE -
009200             (WS-CAND-GROUP-VIOL-CNT * 20)
009210     END-IF.
009220 4700-EXIT.
009230     EXIT.
009240*
009250 4720-CALL-PREF-SCORE-START.
009260     MOVE WS-CLS-PROF-ID (WS-CUR-CLASS-IX) TO LK-PRF-PROF-ID.
009270     MOVE WS-CUR-DAY TO LK-PRF-DAY.
009280     MOVE WS-CUR-SEQ-START TO LK-PRF-SEQ-START.
009290     MOVE WS-CLS-DURATION (WS-CUR-CLASS-IX) TO LK-PRF-SEQ-COUNT.
009300     CALL "UCTPRF" USING PRF-TABLE-AREA LK-PRF-REQUEST.
009310     MOVE LK-PRF-SCORE TO WS-PRF-SCORE.
009320 4720-EXIT.
009330     EXIT.
009340*
009350*----------------------------------------------------------------
009360*    4800  -  APPLY THE WINNING ASSIGNMENT  (U1-R8)
009370*----------------------------------------------------------------
009380 4800-APPLY-ASSIGNMENT-START.
009390     PERFORM 4820-WRITE-ONE-PERIOD-START
009400        THRU 4820-EXIT
009410        VARYING WS-CUR-PERIOD-IX FROM 1 BY 1
009420           UNTIL WS-CUR-PERIOD-IX >
009430                 WS-CLS-DURATION (WS-CUR-CLASS-IX).
009440     ADD 1 TO STAT-CLASSES-ASSIGNED.
009450     ADD 1 TO WS-ROOM-USAGE (WS-BEST-ROOM-IX).
009460*    U1-R6: STAT COUNTS ONE VIOLATION PER CONFLICTING PERIOD, NOT A
009470*    FLAT HIT PER TYPE, TO MATCH THE 4700 PENALTY ABOVE.
009480     IF WS-BEST-PROF-VIOL-CNT > ZERO
009490         ADD WS-BEST-PROF-VIOL-CNT TO STAT-VIOL-PROF
009500     END-IF.
009510     IF WS-BEST-ROOM-VIOL-CNT > ZERO
009520         ADD WS-BEST-ROOM-VIOL-CNT TO STAT-VIOL-ROOM
009530     END-IF.
009540     IF WS-BEST-GROUP-VIOL-CNT > ZERO
009550         ADD WS-BEST-GROUP-VIOL-CNT TO STAT-VIOL-GROUP
009560     END-IF.
009570     IF WS-BEST-HAS-TYPE-VIOL
009580         ADD 1 TO STAT-VIOL-ROOMTYPE
009590     END-IF.
009600 4800-EXIT.
009610     EXIT.
009620*
009630 4820-WRITE-ONE-PERIOD-START.
009640     ADD 1 TO ASG-TABLE-COUNT.
009650     COMPUTE ASG-TAB-PERIOD (ASG-TABLE-COUNT) =
009660         WS-BEST-SEQ-START + WS-CUR-PERIOD-IX - 1.
009670     MOVE WS-BEST-DAY TO ASG-TAB-DAY (ASG-TABLE-COUNT).
009680     MOVE WS-ROOM-ID (WS-BEST-ROOM-IX)
009690                      TO ASG-TAB-ROOM-ID (ASG-TABLE-COUNT).
009700     MOVE WS-CLS-COURSE-ID (WS-CUR-CLASS-IX)
009710                      TO ASG-TAB-COURSE-ID (ASG-TABLE-COUNT).
009720     MOVE WS-CLS-TYPE (WS-CUR-CLASS-IX)
009730                      TO ASG-TAB-TYPE (ASG-TABLE-COUNT).
009740     MOVE WS-CLS-GROUP (WS-CUR-CLASS-IX)
009750                      TO ASG-TAB-GROUP (ASG-TABLE-COUNT).
009760     MOVE WS-CLS-PROF-ID (WS-CUR-CLASS-IX)
009770                      TO ASG-TAB-PROF-ID (ASG-TABLE-COUNT).
009780 4820-EXIT.
009790     EXIT.
009800*
009810*----------------------------------------------------------------
009820*    4900  -  NO CANDIDATE AT ALL - GOES ON THE UNASSIGNED LIST.
009830*----------------------------------------------------------------
009840 4900-RECORD-UNASSIGNED-START.
009850     ADD 1 TO UNA-TABLE-COUNT.
009860     ADD 1 TO STAT-CLASSES-UNASSIGN.
009870     MOVE WS-CLS-COURSE-ID (WS-CUR-CLASS-IX)
009880              TO UNA-TAB-COURSE-ID (UNA-TABLE-COUNT).
009890     MOVE WS-CLS-YEAR (WS-CUR-CLASS-IX)
009900              TO UNA-TAB-YEAR (UNA-TABLE-COUNT).
009910     MOVE WS-CLS-SEMESTER (WS-CUR-CLASS-IX)
009920              TO UNA-TAB-SEMESTER (UNA-TABLE-COUNT).
009930     MOVE WS-CLS-TYPE (WS-CUR-CLASS-IX)
009940              TO UNA-TAB-TYPE (UNA-TABLE-COUNT).
009950     MOVE WS-CLS-DURATION (WS-CUR-CLASS-IX)
009960              TO UNA-TAB-DURATION (UNA-TABLE-COUNT).
009970     MOVE WS-CLS-GROUP (WS-CUR-CLASS-IX)
009980              TO UNA-TAB-GROUP (UNA-TABLE-COUNT).
009990     MOVE WS-CLS-PROF-ID (WS-CUR-CLASS-IX)
010000              TO UNA-TAB-PROF-ID (UNA-TABLE-COUNT).
010010     MOVE WS-CLS-REQ-ROOM (WS-CUR-CLASS-IX)
010020              TO UNA-TAB-REQ-ROOM (UNA-TABLE-COUNT).
010030     MOVE WS-CLS-STUDENTS (WS-CUR-CLASS-IX)
010040              TO UNA-TAB-STUDENTS (UNA-TABLE-COUNT).
010050 4900-EXIT.
010060     EXIT.
010070*
010080*----------------------------------------------------------------
010090*    6000  -  BUILD STATISTICS  (U3)
010100*----------------------------------------------------------------
010110 6000-BUILD-STATS-START.
010120     MOVE ZERO TO WS-DISTINCT-COUNT.
010130     PERFORM 6100-DISTINCT-PROFS-START      THRU 6100-EXIT.
010140     MOVE ZERO TO WS-DISTINCT-COUNT.
010150     PERFORM 6120-DISTINCT-ROOMS-START      THRU 6120-EXIT.
010160     MOVE ZERO TO WS-DISTINCT-COUNT.
010170     PERFORM 6140-DISTINCT-GROUPS-START     THRU 6140-EXIT.
010180     PERFORM 6200-CHECK-OVERLAPS-START      THRU 6200-EXIT.
010190     PERFORM 6400-PREF-SATISFACTION-START   THRU 6400-EXIT.
010200     PERFORM 6600-YEAR-SATISFACTION-START   THRU 6600-EXIT.
010210 6000-EXIT.
010220     EXIT.
010230*
010240 6100-DISTINCT-PROFS-START.
010250     PERFORM 6105-ADD-DISTINCT-PROF-START
010260        THRU 6105-EXIT
010270        VARYING WS-SCAN-IX-1 FROM 1 BY 1
010280           UNTIL WS-SCAN-IX-1 > ASG-TABLE-COUNT.
010290     MOVE WS-DISTINCT-COUNT TO STAT-DISTINCT-PROFS.
010300 6100-EXIT.
010310     EXIT.
010320*
010330 6105-ADD-DISTINCT-PROF-START.
010340     MOVE "N" TO WS-DIST-SEEN-SW.
010350     PERFORM 6107-SCAN-DISTINCT-START
010360        THRU 6107-EXIT
010370        VARYING WS-DIST-IX FROM 1 BY 1
010380           UNTIL WS-DIST-IX > WS-DISTINCT-COUNT
010390              OR WS-DIST-ALREADY-SEEN.
010400     IF NOT WS-DIST-ALREADY-SEEN
010410         ADD 1 TO WS-DISTINCT-COUNT
010420         MOVE ASG-TAB-PROF-ID (WS-SCAN-IX-1)
010430              TO WS-DISTINCT-VALUE (WS-DISTINCT-COUNT)
010440     END-IF.
010450 6105-EXIT.
010460     EXIT.
010470*
010480 6107-SCAN-DISTINCT-START.
010490     IF WS-DISTINCT-VALUE (WS-DIST-IX) =
010500        ASG-TAB-PROF-ID (WS-SCAN-IX-1)
010510         MOVE "Y" TO WS-DIST-SEEN-SW
010520     END-IF.
010530 6107-EXIT.
010540     EXIT.
010550*
010560 6120-DISTINCT-ROOMS-START.
010570     PERFORM 6125-ADD-DISTINCT-ROOM-START
010580        THRU 6125-EXIT
010590        VARYING WS-SCAN-IX-1 FROM 1 BY 1
010600           UNTIL WS-SCAN-IX-1 > ASG-TABLE-COUNT.
010610     MOVE WS-DISTINCT-COUNT TO STAT-DISTINCT-ROOMS.
010620 6120-EXIT.
010630     EXIT.
010640*
010650 6125-ADD-DISTINCT-ROOM-START.
010660     MOVE "N" TO WS-DIST-SEEN-SW.
010670     PERFORM 6127-SCAN-DISTINCT-ROOM-START
010680        THRU 6127-EXIT
010690        VARYING WS-DIST-IX FROM 1 BY 1
010700           UNTIL WS-DIST-IX > WS-DISTINCT-COUNT
010710              OR WS-DIST-ALREADY-SEEN.
010720     IF NOT WS-DIST-ALREADY-SEEN
010730         ADD 1 TO WS-DISTINCT-COUNT
010740         MOVE ASG-TAB-ROOM-ID (WS-SCAN-IX-1)
010750              TO WS-DISTINCT-VALUE (WS-DISTINCT-COUNT)
010760     END-IF.
010770 6125-EXIT.
010780     EXIT.
010790*
010800 6127-SCAN-DISTINCT-ROOM-START.
010810     IF WS-DISTINCT-VALUE (WS-DIST-IX) =
010820        ASG-TAB-ROOM-ID (WS-SCAN-IX-1)
010830         MOVE "Y" TO WS-DIST-SEEN-SW
010840     END-IF.
010850 6127-EXIT.
010860     EXIT.
010870*
010880 6140-DISTINCT-GROUPS-START.
010890     PERFORM 6145-ADD-DISTINCT-GROUP-START
010900        THRU 6145-EXIT
010910        VARYING WS-SCAN-IX-1 FROM 1 BY 1
010920           UNTIL WS-SCAN-IX-1 > ASG-TABLE-COUNT.
010930     MOVE WS-DISTINCT-COUNT TO STAT-DISTINCT-GROUPS.
010940 6140-EXIT.
010950     EXIT.
010960*
010970 6145-ADD-DISTINCT-GROUP-START.
010980     MOVE "N" TO WS-DIST-SEEN-SW.
010990     PERFORM 6147-SCAN-DISTINCT-GROUP-START
011000        THRU 6147-EXIT
011010        VARYING WS-DIST-IX FROM 1 BY 1
011020           UNTIL WS-DIST-IX > WS-DISTINCT-COUNT
011030              OR WS-DIST-ALREADY-SEEN.
011040     IF NOT WS-DIST-ALREADY-SEEN
011050         ADD 1 TO WS-DISTINCT-COUNT
011060         MOVE ASG-TAB-GROUP (WS-SCAN-IX-1)
011070              TO WS-DISTINCT-VALUE (WS-DISTINCT-COUNT)
011080     END-IF.
011090 6145-EXIT.
011100     EXIT.
011110*
011120 6147-SCAN-DISTINCT-GROUP-START.
011130     IF WS-DISTINCT-VALUE (WS-DIST-IX) =
011140        ASG-TAB-GROUP (WS-SCAN-IX-1)
011150         MOVE "Y" TO WS-DIST-SEEN-SW
011160     END-IF.
011170 6147-EXIT.
011180     EXIT.
011190*
011200*    OVERLAP = MORE THAN ONE ASSIGNMENT AT THE SAME (DAY,
011210*    PERIOD, ROOM).  COUNTS EACH OVERLAPPING PAIR ONCE.
011220 6200-CHECK-OVERLAPS-START.
011230     MOVE ZERO TO STAT-OVERLAP-COUNT.
011240     PERFORM 6220-CHECK-ONE-ROW-START
011250        THRU 6220-EXIT
011260        VARYING WS-SCAN-IX-1 FROM 1 BY 1
011270           UNTIL WS-SCAN-IX-1 > ASG-TABLE-COUNT.
011280 6200-EXIT.
011290     EXIT.
011300*
011310 6220-CHECK-ONE-ROW-START.
011320     PERFORM 6240-COMPARE-ONE-PAIR-START
011330        THRU 6240-EXIT
011340        VARYING WS-SCAN-IX-2 FROM WS-SCAN-IX-1 BY 1
011350           UNTIL WS-SCAN-IX-2 > ASG-TABLE-COUNT.
011360 6220-EXIT.
011370     EXIT.
011380*
011390 6240-COMPARE-ONE-PAIR-START.
011400     IF WS-SCAN-IX-2 NOT = WS-SCAN-IX-1
011410        AND ASG-TAB-DAY (WS-SCAN-IX-1) = ASG-TAB-DAY (WS-SCAN-IX-2)
011420        AND ASG-TAB-PERIOD (WS-SCAN-IX-1) =
011430            ASG-TAB-PERIOD (WS-SCAN-IX-2)
011440        AND ASG-TAB-ROOM-ID (WS-SCAN-IX-1) =
011450            ASG-TAB-ROOM-ID (WS-SCAN-IX-2)
011460         ADD 1 TO STAT-OVERLAP-COUNT
011470     END-IF.
011480 6240-EXIT.
011490     EXIT.
011500*
011510*    U3 - PROFESSOR-PREFERENCE SATISFACTION % (POSITIVE SCORE
011520*    PERIODS / TOTAL PLACED PERIODS).
011530 6400-PREF-SATISFACTION-START.
011540     MOVE ZERO TO WS-PLACED-PERIODS WS-SATISFIED-PERIODS.
011550     PERFORM 6420-CHECK-ONE-PERIOD-PREF-START
011560        THRU 6420-EXIT
011570        VARYING WS-SCAN-IX-1 FROM 1 BY 1
011580           UNTIL WS-SCAN-IX-1 > ASG-TABLE-COUNT.
011590     IF WS-PLACED-PERIODS = ZERO
011600         MOVE ZERO TO STAT-PREF-SATIS-PCT
011610     ELSE
011620         COMPUTE STAT-PREF-SATIS-PCT ROUNDED =
011630             WS-SATISFIED-PERIODS * 100 / WS-PLACED-PERIODS
011640     END-IF.
011650 6400-EXIT.
011660     EXIT.
011670*
011680 6420-CHECK-ONE-PERIOD-PREF-START.
011690     ADD 1 TO WS-PLACED-PERIODS.
011700     MOVE ASG-TAB-PROF-ID (WS-SCAN-IX-1) TO LK-PRF-PROF-ID.
011710     MOVE ASG-TAB-DAY (WS-SCAN-IX-1) TO LK-PRF-DAY.
011720     MOVE ASG-TAB-PERIOD (WS-SCAN-IX-1) TO LK-PRF-SEQ-START.
011730     MOVE 1 TO LK-PRF-SEQ-COUNT.
011740     CALL "UCTPRF" USING PRF-TABLE-AREA LK-PRF-REQUEST.
011750     IF LK-PRF-SCORE > ZERO
011760         ADD 1 TO WS-SATISFIED-PERIODS
011770     END-IF.
011780 6420-EXIT.
011790     EXIT.
011800*
011810*    U3 - YEAR-PREFERENCE SATISFACTION % (MORNING WINDOW FOR
011820*    YEARS 1/3, AFTERNOON FOR YEAR 2 - NOTE THIS USES THE SAME
011830*    WINDOWS AS R3, NOT R6'S BONUS TEST - SOURCE BEHAVIOUR,
011840*    NORMATIVE AS DOCUMENTED).
011850 6600-YEAR-SATISFACTION-START.
011860     MOVE ZERO TO WS-YEAR-SATIS-PERIODS.
011870     PERFORM 6620-CHECK-ONE-YEAR-WINDOW-START
011880        THRU 6620-EXIT
011890        VARYING WS-SCAN-IX-1 FROM 1 BY 1
011900           UNTIL WS-SCAN-IX-1 > ASG-TABLE-COUNT.
011910     IF ASG-TABLE-COUNT = ZERO
011920         MOVE ZERO TO STAT-YEAR-SATIS-PCT
011930     ELSE
011940         COMPUTE STAT-YEAR-SATIS-PCT ROUNDED =
011950             WS-YEAR-SATIS-PERIODS * 100 / ASG-TABLE-COUNT
011960     END-IF.
011970 6600-EXIT.
011980     EXIT.
011990*
012000 6620-CHECK-ONE-YEAR-WINDOW-START.
012010     PERFORM 6640-FIND-CLASS-YEAR-START
012020        THRU 6640-EXIT
012030        VARYING WS-CLS-IX FROM 1 BY 1
012040           UNTIL WS-CLS-IX > WS-CLASS-COUNT.
012050 6620-EXIT.
012060     EXIT.
012070*
012080 6640-FIND-CLASS-YEAR-START.
012090     IF WS-CLS-COURSE-ID (WS-CLS-IX) =
012100        ASG-TAB-COURSE-ID (WS-SCAN-IX-1)
012110         MOVE WS-CLS-YEAR (WS-CLS-IX) TO WS-YEAR-OF-PERIOD
012120         IF WS-YEAR-OF-PERIOD = 2
012130             IF ASG-TAB-PERIOD (WS-SCAN-IX-1) >= 16
012140                AND ASG-TAB-PERIOD (WS-SCAN-IX-1) <= 25
012150                 ADD 1 TO WS-YEAR-SATIS-PERIODS
012160             END-IF
012170         ELSE
012180             IF ASG-TAB-PERIOD (WS-SCAN-IX-1) >= 1
012190                AND ASG-TAB-PERIOD (WS-SCAN-IX-1) <= 15
012200                 ADD 1 TO WS-YEAR-SATIS-PERIODS
012210             END-IF
012220         END-IF
012230     END-IF.
012240 6640-EXIT.
012250     EXIT.
012260*
012270*----------------------------------------------------------------
012280*    9000  -  RETURN CODE TO UCTDRV
012290*----------------------------------------------------------------
012300 9000-SET-RETURN-START.
012310     MOVE ZERO TO LK-SCH-RETURN-CODE.
012320     MOVE STAT-CLASSES-ASSIGNED TO LK-SCH-ASSIGNED.
012330     MOVE STAT-CLASSES-UNASSIGN TO LK-SCH-UNASSIGNED.
012340     PERFORM 9020-CALC-ASSIGN-RATE-START  THRU 9020-EXIT.
012350 9000-EXIT.
012360     EXIT.
012370*
012380 9020-CALC-ASSIGN-RATE-START.
012390     MOVE ZERO TO LK-SCH-ASSIGN-RATE.
012400     IF LK-SCH-ASSIGNED + LK-SCH-UNASSIGNED > ZERO
012410         COMPUTE LK-SCH-ASSIGN-RATE ROUNDED =
012420             LK-SCH-ASSIGNED * 100 /
012430             (LK-SCH-ASSIGNED + LK-SCH-UNASSIGNED)
012440     END-IF.
012450 9020-EXIT.
012460     EXIT.
