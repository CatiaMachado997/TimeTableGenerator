000100******************************************************************
000110*                                                                *
000120*    UCTDRV  -  ENGINEERING DEPT TIMETABLE RUN - JOB DRIVER      *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.  UCTDRV.
000170 AUTHOR.  S. TEMERZIDIS.
000180 INSTALLATION.  DEPT OF COMPUTER STUDIES - ACADEMIC SYSTEMS.
000190 DATE-WRITTEN.  MARCH 1987.
000200 DATE-COMPILED.
000210 SECURITY.  DEPARTMENTAL USE ONLY - NOT FOR DISTRIBUTION.
000220*----------------------------------------------------------------
000230*    C H A N G E   L O G
000240*----------------------------------------------------------------
000250*    870304  ST   ORIGINAL DRIVER FOR THE ENGINEERING DEPT
000260*                 TIMETABLE PROJECT (REQ TT-014) - RUNS THE
000270*                 COURSE-PLAN EXPANSION STEP FOLLOWED BY THE
000280*                 SCHEDULING ENGINE STEP.
000290*    880116  ST   ADDED THE STEP-FAILURE CHECK AFTER UCTEXP -
000300*                 A BAD EXPANSION USED TO RUN SILENTLY INTO
000310*                 THE SCHEDULER (TT-041).
000320*    891122  AK   RUN BANNER NOW SHOWS THE STEP COUNTS ON THE
000330*                 CONSOLE FOR THE NIGHT OPERATOR (TT-077).
000340*    930608  ST   RE-POINTED AT THE V3 SCHEDULING ENGINE
000350*                 (UCTSCH) - THE FIRST-CUT 8-PERIOD ENGINE IS
000360*                 RETIRED (TT-118).
000370*    970214  MP   ADDED WS-RUN-ID SO OPERATIONS CAN TELL TWO
000380*                 CONSOLE LOGS APART WHEN THE JOB IS RERUN THE
000390*                 SAME NIGHT (TT-156).
000400*    990730  MP   Y2K SWEEP - WS-RUN-ID IS OPERATOR-ENTERED TEXT,
000410*                 NOT A DATE FIELD.  NO CHANGE REQUIRED (TT-201).
000420*    050912  DL   DROPPED THE OLD MENU SHELL AND THE optional
000430*                 DCARS00 SUB-MENU - THE DEPARTMENT NO LONGER
000440*                 RUNS THIS JOB INTERACTIVELY (TT-249).
000450*    060228  DL   BANNER AND ABORT LINES NOW PULL THE STEP
000460*                 DESCRIPTION AND STATUS LABEL FROM TABLES
000470*                 INSTEAD OF A LITERAL, TO MATCH THE NEW STEPS
000480*                 THE REGISTRAR KEEPS ASKING FOR (TT-255).
000490*----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-AT.
000530 OBJECT-COMPUTER.  IBM-AT.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 ON STATUS IS UPS-RERUN-REQUESTED
000570            OFF STATUS IS UPS-NORMAL-RUN.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*
000630 01  WS-RUN-ID                   PIC X(08) VALUE SPACES.
000640*    SCRATCH SCAN INDEX FOR THE RC-LABEL LOOKUP - THIS SHOP HAS
000650*    ALWAYS KEPT A LOOSE 77-LEVEL SCRATCH ITEM RATHER THAN
000660*    BURYING IT UNDER A GROUP (SEE CHR-CH IN THE OLD MENU SET).
000670 77  WS-RC-LABEL-IX          PIC 9(01) COMP.
000680 01  WS-STEP-SWITCHES.
000690     05  WS-EXP-RC               PIC 9(02) COMP VALUE ZERO.
000700     05  WS-SCH-RC               PIC 9(02) COMP VALUE ZERO.
000710*
000720*    STEP-NAME TABLE, BUILT THE SAME WAY THE SHOP HAS ALWAYS
000730*    BUILT ITS SMALL LOOKUP LISTS - ONE VALUE STRING REDEFINED
000740*    AS AN OCCURS TABLE (SEE TABLES-1/DIM IN THE OLD KTIM MENU).
000750 01  WS-STEP-NAMES-LIST.
000760     05  FILLER                  PIC X(08) VALUE "UCTEXP  ".
000770     05  FILLER                  PIC X(08) VALUE "UCTSCH  ".
000780 01  WS-STEP-NAMES REDEFINES WS-STEP-NAMES-LIST.
000790     05  WS-STEP-NAME            PIC X(08) OCCURS 2 TIMES.
000800*
000810*    STEP DESCRIPTIONS FOR THE CONSOLE BANNER - SAME TABLE
000820*    IDIOM AS WS-STEP-NAMES ABOVE.
000830 01  WS-STEP-DESCR-LIST.
000840     05  FILLER          PIC X(24) VALUE "(COURSE-PLAN EXPANSION)".
000850     05  FILLER          PIC X(24) VALUE "(SCHEDULING ENGINE)    ".
000860 01  WS-STEP-DESCR REDEFINES WS-STEP-DESCR-LIST.
000870     05  WS-STEP-DESCR-TXT       PIC X(24) OCCURS 2 TIMES.
000880*
000890*    RETURN-CODE LABELS FOR THE STEP TRAILER LINE.
000900 01  WS-RC-LABELS-LIST.
000910     05  FILLER                  PIC X(04) VALUE "OK  ".
000920     05  FILLER                  PIC X(04) VALUE "FAIL".
000930 01  WS-RC-LABELS REDEFINES WS-RC-LABELS-LIST.
000940     05  WS-RC-LABEL             PIC X(04) OCCURS 2 TIMES.
000950*
000960 01  WS-CONSOLE-LINE             PIC X(80) VALUE SPACES.
000970*
000980 01  WS-EXP-LINKAGE.
000990     05  EXP-LK-RETURN-CODE      PIC 9(02) COMP.
001000     05  EXP-LK-PLANS-READ       PIC 9(05) COMP.
001010     05  EXP-LK-CLASSES-WRITTEN  PIC 9(05) COMP.
001020*
001030 01  WS-SCH-LINKAGE.
001040     05  SCH-LK-RETURN-CODE      PIC 9(02) COMP.
001050     05  SCH-LK-ASSIGNED         PIC 9(05) COMP.
001060     05  SCH-LK-UNASSIGNED       PIC 9(05) COMP.
001070*    U3 STAT - 2-DECIMAL ASSIGNMENT RATE FOR THE CONSOLE
001080*    STATISTICS LINE (THE PRINTED SCHEDULE-RPT SUMMARY KEEPS
001090*    ITS OWN 1-DECIMAL FIGURE, SEE UCTRPT).
001100     05  SCH-LK-ASSIGN-RATE      PIC 9(03)V99.
001110     05  FILLER                  PIC X(01) VALUE SPACES.
001120*
001130 PROCEDURE DIVISION.
001140*
001150 0000-MAIN-CONTROL.
001160     PERFORM 1000-RUN-BANNER
001170        THRU 1000-EXIT.
001180     PERFORM 2000-RUN-EXPANSION
001190        THRU 2000-EXIT.
001200     IF EXP-LK-RETURN-CODE > ZERO
001210         PERFORM 8000-ABORT-STEP
001220            THRU 8000-EXIT
001230         GO TO 9000-STOP-RUN.
001240     PERFORM 3000-RUN-SCHEDULE
001250        THRU 3000-EXIT.
001260     IF SCH-LK-RETURN-CODE > ZERO
001270         PERFORM 8000-ABORT-STEP
001280            THRU 8000-EXIT
001290         GO TO 9000-STOP-RUN.
001300     PERFORM 1500-RUN-TRAILER
001310        THRU 1500-EXIT.
001320     GO TO 9000-STOP-RUN.
001330*
001340 1000-RUN-BANNER.
001350     DISPLAY "UCTDRV - ENGINEERING DEPT TIMETABLE RUN".
001360     DISPLAY "STEP 1 OF 2 - " WS-STEP-NAME (1) " "
001370             WS-STEP-DESCR-TXT (1).
001380 1000-EXIT.
001390     EXIT.
001400*
001410 2000-RUN-EXPANSION.
001420     MOVE ZERO TO EXP-LK-RETURN-CODE.
001430     CALL "UCTEXP" USING WS-EXP-LINKAGE.
001440     DISPLAY "UCTEXP RC=" EXP-LK-RETURN-CODE
001450             " PLANS READ=" EXP-LK-PLANS-READ
001460             " CLASSES WRITTEN=" EXP-LK-CLASSES-WRITTEN.
001470 2000-EXIT.
001480     EXIT.
001490*
001500 3000-RUN-SCHEDULE.
001510     DISPLAY "STEP 2 OF 2 - " WS-STEP-NAME (2) " "
001520             WS-STEP-DESCR-TXT (2).
001530     MOVE ZERO TO SCH-LK-RETURN-CODE.
001540     CALL "UCTSCH" USING WS-SCH-LINKAGE.
001550     DISPLAY "UCTSCH RC=" SCH-LK-RETURN-CODE
001560             " ASSIGNED=" SCH-LK-ASSIGNED
001570             " UNASSIGNED=" SCH-LK-UNASSIGNED.
001580     DISPLAY "UCTSCH ASSIGNMENT RATE=" SCH-LK-ASSIGN-RATE "PCT".
001590 3000-EXIT.
001600     EXIT.
001610*
001620 1500-RUN-TRAILER.
001630     DISPLAY "UCTDRV - RUN COMPLETE - BOTH STEPS OK".
001640 1500-EXIT.
001650     EXIT.
001660*
001670 8000-ABORT-STEP.
001680     MOVE 2 TO WS-RC-LABEL-IX.
001690     DISPLAY "UCTDRV - RUN ABORTED - STATUS "
001700             WS-RC-LABEL (WS-RC-LABEL-IX).
001710 8000-EXIT.
001720     EXIT.
001730*
001740 9000-STOP-RUN.
001750     STOP RUN.
