000100******************************************************************
000110*                                                                *
000120*    C L S R E C   -   C L A S S   O F F E R I N G   R E C O R D  *
000130*                                                                *
000140*    ONE ENTRY PER SCHEDULABLE CLASS (ONE COURSE SECTION TAUGHT  *
000150*    BY ONE PROFESSOR TO ONE CLASS-GROUP, NEEDING A GIVEN RUN OF *
000160*    CONSECUTIVE TEACHING PERIODS).  THIS LAYOUT ALSO SERVES AS  *
000170*    THE UNASSIGNED-CLASSES ECHO RECORD (UCT-RPT WRITES IT BACK  *
000180*    UNCHANGED WHEN THE SCHEDULER CANNOT PLACE A CLASS) AND AS   *
000190*    THE OUTPUT RECORD OF THE COURSE-PLAN EXPANSION STEP.        *
000200*                                                                *
000210*    USED BY.....UCTSCH  UCTEXP  UCTRPT                         *
000220*                                                                *
000230*----------------------------------------------------------------
000240*    C H A N G E   L O G
000250*----------------------------------------------------------------
000260*    870304  ST   ORIGINAL LAYOUT FOR THE ENGINEERING DEPT.
000270*                 TIMETABLE PROJECT (REQ TT-014).
000280*    880116  ST   ADDED CLS-REQ-ROOM AFTER LAB SCHEDULING
000290*                 COMPLAINTS - SEE TT-041.
000300*    891122  AK   CLS-STUDENTS WIDENED TO 3 DIGITS, DEPT NOW
000310*                 RUNS SECTIONS OVER 99 STUDENTS (TT-077).
000320*    930608  ST   ADDED 88-LEVELS FOR CLASS TYPE, DROPPED THE
000330*                 OLD 1-CHAR TYPE CODE (TT-118).
000340*    970214  MP   SPLIT CLS-GROUP OUT AS A REDEFINES SO THE
000350*                 SHIFT INDICATOR (2ND CHAR) CAN BE TESTED
000360*                 WITHOUT UNSTRINGING IT EVERY TIME (TT-156).
000370*    990730  MP   Y2K SWEEP - NO DATE FIELDS IN THIS RECORD,
000380*                 REVIEWED AND SIGNED OFF, NO CHANGE (TT-201).
000390*    020411  DL   ADDED FILLER PAD FOR THE PLANNED PRIORITY
000400*                 FLAG THAT NEVER SHIPPED (TT-233).
000410*----------------------------------------------------------------
000420 01  CLS-RECORD.
000430*    COURSE / SECTION IDENTIFIER - ALSO USED AS THE DISPLAY
000440*    NAME ON THE SCHEDULE-RPT GRIDS.
000450     05  CLS-COURSE-ID           PIC X(20).
000460*    YEAR OF STUDY, 1 THRU 3.
000470     05  CLS-YEAR                PIC 9(01).
000480*    SEMESTER, 1 OR 2.
000490     05  CLS-SEMESTER            PIC 9(01).
000500*    CLASS TYPE - T=LECTURE, TP=THEORY-PRACTICE, PL=LAB.
000510     05  CLS-TYPE                PIC X(02).
000520         88  CLS-TYPE-LECTURE        VALUE "T ".
000530         88  CLS-TYPE-THEORY-PRAC    VALUE "TP".
000540         88  CLS-TYPE-LAB            VALUE "PL".
000550*    CONSECUTIVE TEACHING PERIODS REQUIRED, 1 THRU 10.
000560     05  CLS-DURATION            PIC 9(02).
000570*    CLASS-GROUP CODE, E.G. 1DA, 2NB - SEE REDEFINES BELOW
000580*    FOR THE YEAR-DIGIT / SHIFT / SUFFIX BREAKOUT.
000590     05  CLS-GROUP               PIC X(05).
000600*    PROFESSOR ASSIGNED TO TEACH THE CLASS.
000610     05  CLS-PROF-ID             PIC X(20).
000620*    REQUIRED ROOM TYPE - BLANK MEANS ANY ROOM WILL DO.
000630     05  CLS-REQ-ROOM            PIC X(10).
000640*    HEADCOUNT - ZERO ON THE INCOMING FEED IS TREATED AS THE
000650*    DEPARTMENT DEFAULT SECTION SIZE (30) BY THE ENGINE.
000660     05  CLS-STUDENTS            PIC 9(03).
000670*    RESERVED - TT-233 PRIORITY FLAG NEVER IMPLEMENTED.
000680     05  FILLER                  PIC X(06).
000690 
000700*----------------------------------------------------------------
000710*    CLS-GROUP BROKEN OUT BY POSITION SO UCT-SCH CAN TEST THE
000720*    SHIFT INDICATOR (2ND CHARACTER) WITHOUT A REFERENCE
000730*    MODIFICATION EVERY TIME (TT-156).
000740*----------------------------------------------------------------
000750 01  CLS-GROUP-PARTS REDEFINES CLS-RECORD.
000760     05  FILLER                  PIC X(20).
000770     05  FILLER                  PIC X(02).
000780     05  FILLER                  PIC X(02).
000790     05  FILLER                  PIC X(02).
000800     05  CLS-GRP-BREAKOUT.
000810         10  CLS-GRP-YEAR-DIGIT  PIC X(01).
000820         10  CLS-GRP-SHIFT       PIC X(01).
000830             88  CLS-GRP-DAY-SHIFT    VALUE "D".
000840             88  CLS-GRP-NIGHT-SHIFT  VALUE "N".
000850         10  CLS-GRP-SUFFIX      PIC X(03).
000860     05  FILLER                  PIC X(39).
