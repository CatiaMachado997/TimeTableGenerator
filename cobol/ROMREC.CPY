000100******************************************************************
000110*                                                                *
000120*    R O M R E C   -   R O O M   M A S T E R   R E C O R D        *
000130*                                                                *
000140*    ONE ENTRY PER TEACHING ROOM.  RECORD ORDER ON THE ROOMS     *
000150*    FILE DEFINES THE ROOM-SLOT INDEX USED THROUGHOUT UCT-SCH -  *
000160*    THE FIRST RECORD READ IS SLOT 1, AND SO ON.                 *
000170*                                                                *
000180*    USED BY.....UCTSCH  UCTRPT                                 *
000190*                                                                *
000200*----------------------------------------------------------------
000210*    C H A N G E   L O G
000220*----------------------------------------------------------------
000230*    870304  ST   ORIGINAL LAYOUT (REQ TT-014).
000240*    880201  ST   ROOM-BUILDING ADDED - REGISTRAR WANTS ROOMS
000250*                 IN THE F AND I BUILDINGS FAVOURED (TT-044).
000260*    950912  MP   ROOM-CAPACITY WIDENED TO 3 DIGITS FOR THE
000270*                 NEW LECTURE HALL (TT-141).
000280*    990730  MP   Y2K SWEEP - NO DATE FIELDS, NO CHANGE (TT-201).
000290*----------------------------------------------------------------
000300 01  ROM-RECORD.
000310*    ROOM IDENTIFIER.
000320     05  ROOM-ID                 PIC X(10).
000330*    ROOM TYPE - MATCHED AGAINST CLS-REQ-ROOM ON THE CLASS
000340*    RECORD.  BLANK ON EITHER SIDE MEANS "ANY ROOM".
000350     05  ROOM-TYPE               PIC X(10).
000360*    BUILDING / AREA CODE.  'F' AND 'I' ARE THE TWO BUILDINGS
000370*    THE DEPARTMENT CONSIDERS CONVENIENT (SEE TT-044).
000380     05  ROOM-BUILDING           PIC X(02).
000390         88  ROOM-PREFERRED-BLDG     VALUES "F " "I ".
000400*    SEAT COUNT.  ZERO ON THE INCOMING FEED DEFAULTS TO THE
000410*    DEPARTMENT STANDARD ROOM SIZE (50) BY THE ENGINE.
000420     05  ROOM-CAPACITY           PIC 9(03).
000430*    RESERVED FOR THE ROOM-EQUIPMENT CODE DISCUSSED AT THE
000440*    93 CURRICULUM MEETING BUT NEVER FUNDED.
000450     05  FILLER                  PIC X(05).
