000100******************************************************************
000110*                                                                *
000120*    UCTEXP  -  COURSE-PLAN EXPANSION - CURRICULUM IMPORT STEP   *
000130*                                                                *
000140*    READS THE CURRICULUM OFFICE'S COURSE-PLAN FEED (ONE ROW    *
000150*    PER COURSE/CLASS, CARRYING WEEKLY T/TP/PL HOUR COUNTS) AND *
000160*    EXPANDS IT INTO ONE SCHEDULABLE CLASS RECORD PER NON-ZERO   *
000170*    TEACHING COMPONENT, FOR THE SCHEDULING ENGINE (UCTSCH) TO   *
000180*    READ AS ITS CLASSES FEED.                                   *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.  UCTEXP.
000230 AUTHOR.  M. PAPADAKI.
000240 INSTALLATION.  DEPT OF COMPUTER STUDIES - ACADEMIC SYSTEMS.
000250 DATE-WRITTEN.  MAY 1996.
000260 DATE-COMPILED.
000270 SECURITY.  DEPARTMENTAL USE ONLY - NOT FOR DISTRIBUTION.
000280*----------------------------------------------------------------
000290*    C H A N G E   L O G
000300*----------------------------------------------------------------
000310*    960503  MP   ORIGINAL PROGRAM - CURRICULUM OFFICE MOVED TO
000320*                 SUBMITTING PLANS ELECTRONICALLY, REPLACES THE
000330*                 CLERK-TYPED CLASS CARDS (TT-149).
000340*    960718  MP   GROUP-LETTER COUNTER TABLE ADDED - THE FIRST
000350*                 CUT REUSED "A" FOR EVERY YEAR/TYPE AND THE
000360*                 REGISTRAR CAUGHT DUPLICATE GROUP CODES
000370*                 (TT-152).
000380*    970214  MP   SWITCHED THE THREE T/TP/PL IF-BLOCKS OVER TO
000390*                 THE COMPONENT-VALUE TABLE LOOP - ONE LESS
000400*                 PLACE TO FORGET WHEN A FOURTH COMPONENT SHOWS
000410*                 UP (TT-156).
000420*    990730  MP   Y2K SWEEP - NO DATE FIELDS ON THIS FEED, NO
000430*                 CHANGE REQUIRED (TT-201).
000440*    030415  DL   RETURN-CODE LINKAGE ADDED SO UCTDRV CAN STOP
000450*                 THE RUN BEFORE THE SCHEDULER STARTS IF THE
000460*                 FEED IS EMPTY (TT-233).
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AT.
000510 OBJECT-COMPUTER.  IBM-AT.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     UPSI-0 ON STATUS IS UPS-TRACE-REQUESTED
000550            OFF STATUS IS UPS-NORMAL-RUN.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT COURSE-PLAN-FILE
000590         ASSIGN TO "COURSEPLAN"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-CPL-STATUS.
000620     SELECT EXPANDED-FILE
000630         ASSIGN TO "EXPANDED"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-EXP-STATUS.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  COURSE-PLAN-FILE.
000700     COPY CPLREC.
000710*
000720 FD  EXPANDED-FILE.
000730     COPY CLSREC.
000740*
000750 WORKING-STORAGE SECTION.
000760*
000770 01  WS-FILE-STATUSES.
000780     05  WS-CPL-STATUS           PIC X(02) VALUE SPACES.
000790         88  WS-CPL-OK               VALUE "00".
000800         88  WS-CPL-EOF              VALUE "10".
000810     05  WS-EXP-STATUS           PIC X(02) VALUE SPACES.
000820         88  WS-EXP-OK               VALUE "00".
000830*
000840 01  WS-SWITCHES.
000850     05  WS-CPL-EOF-SWITCH       PIC X(01) VALUE "N".
000860         88  WS-CPL-AT-EOF           VALUE "Y".
000870*
000880 01  WS-COUNTERS.
000890     05  WS-PLANS-READ           PIC 9(05) COMP VALUE ZERO.
000900     05  WS-CLASSES-WRITTEN      PIC 9(05) COMP VALUE ZERO.
000910*
000920*    ONE WORKING ENTRY PER TEACHING COMPONENT (T, TP, PL), IN
000930*    THE ORDER THE COURSE-PLAN RECORD CARRIES THE HOUR COUNTS.
000940 01  WS-COMPONENT-CODES-LIST     PIC X(06) VALUE "T TPPL".
000950 01  WS-COMPONENT-CODES REDEFINES WS-COMPONENT-CODES-LIST.
000960     05  WS-COMPONENT-CODE      PIC X(02) OCCURS 3 TIMES.
000970*
000980 01  WS-COMPONENT-LABELS-LIST.
000990     05  FILLER                  PIC X(11) VALUE "LECTURE    ".
001000     05  FILLER                  PIC X(11) VALUE "THEORY-PRAC".
001010     05  FILLER                  PIC X(11) VALUE "LAB        ".
001020 01  WS-COMPONENT-LABELS REDEFINES WS-COMPONENT-LABELS-LIST.
001030     05  WS-COMPONENT-LABEL      PIC X(11) OCCURS 3 TIMES.
001040*
001050 01  WS-COMPONENT-VALUES.
001060     05  WS-COMP-VALUE           PIC 9(02) COMP OCCURS 3 TIMES.
001070*
001080 01  WS-COMPONENT-WORK.
001090     05  WS-COMP-DURATION        PIC 9(02) COMP.
001100     05  FILLER                  PIC X(01) VALUE SPACES.
001110*    SCRATCH SCAN INDEX FOR THE COMPONENT LOOP - A LOOSE 77-LEVEL
001120*    ITEM RATHER THAN A GROUP FIELD, THE WAY THIS SHOP HAS ALWAYS
001130*    KEPT ITS SCAN COUNTERS (SEE CHR-CH IN THE OLD MENU SET).
001140 77  WS-COMP-TYPE-IX             PIC 9(01) COMP.
001150*
001160*    PER-(YEAR,TYPE) GROUP-LETTER COUNTER, ADVANCED ONCE PER
001170*    CLASS RECORD EMITTED FOR THAT YEAR AND TYPE (TT-152).
001180 01  WS-GROUP-COUNTERS.
001190     05  WS-GC-YEAR OCCURS 3 TIMES.
001200         10  WS-GC-COUNT         PIC 9(02) COMP OCCURS 3 TIMES.
001210 01  WS-GROUP-SUBS.
001220     05  WS-GC-YR-IX             PIC 9(01) COMP.
001230     05  WS-GC-LETTER-IX         PIC 9(02) COMP.
001240*
001250 01  WS-ALPHABET-STRING
001260             PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001270 01  WS-ALPHABET REDEFINES WS-ALPHABET-STRING.
001280     05  WS-ALPHABET-CHAR        PIC X(01) OCCURS 26 TIMES.
001290*
001300 01  WS-BUILD-AREA.
001310     05  WS-GROUP-LETTER         PIC X(01).
001320*
001330 LINKAGE SECTION.
001340 01  LK-EXP-LINKAGE.
001350     05  LK-EXP-RETURN-CODE      PIC 9(02) COMP.
001360     05  LK-EXP-PLANS-READ       PIC 9(05) COMP.
001370     05  LK-EXP-CLASSES-WRITTEN  PIC 9(05) COMP.
001380*
001390 PROCEDURE DIVISION USING LK-EXP-LINKAGE.
001400*
001410 0000-MAIN-CONTROL.
001420     PERFORM 1000-INITIALIZE-START
001430        THRU 1000-EXIT.
001440     PERFORM 2000-OPEN-FILES-START
001450        THRU 2000-EXIT.
001460     PERFORM 2100-READ-PLAN-START
001470        THRU 2100-EXIT.
001480     PERFORM 3000-EXPAND-ONE-PLAN-START
001490        THRU 3000-EXIT
001500        UNTIL WS-CPL-AT-EOF.
001510     PERFORM 4000-CLOSE-FILES-START
001520        THRU 4000-EXIT.
001530     PERFORM 5000-SET-RETURN-START
001540        THRU 5000-EXIT.
001550     GOBACK.
001560*
001570 1000-INITIALIZE-START.
001580     MOVE ZERO TO WS-PLANS-READ WS-CLASSES-WRITTEN.
001590     MOVE "N" TO WS-CPL-EOF-SWITCH.
001600     PERFORM 1200-CLEAR-ONE-COUNTER-START
001610        THRU 1200-EXIT
001620        VARYING WS-GC-YR-IX FROM 1 BY 1
001630           UNTIL WS-GC-YR-IX > 3
001640        AFTER WS-COMP-TYPE-IX FROM 1 BY 1
001650           UNTIL WS-COMP-TYPE-IX > 3.
001660 1000-EXIT.
001670     EXIT.
001680*
001690 1200-CLEAR-ONE-COUNTER-START.
001700     MOVE ZERO TO WS-GC-COUNT (WS-GC-YR-IX WS-COMP-TYPE-IX).
001710 1200-EXIT.
001720     EXIT.
001730*
001740 2000-OPEN-FILES-START.
001750     OPEN INPUT COURSE-PLAN-FILE.
001760     OPEN OUTPUT EXPANDED-FILE.
001770 2000-EXIT.
001780     EXIT.
001790*
001800 2100-READ-PLAN-START.
001810     READ COURSE-PLAN-FILE
001820         AT END
001830             MOVE "Y" TO WS-CPL-EOF-SWITCH
001840         NOT AT END
001850             ADD 1 TO WS-PLANS-READ
001860     END-READ.
001870 2100-EXIT.
001880     EXIT.
001890*
001900 3000-EXPAND-ONE-PLAN-START.
001910     MOVE CPL-T-HOURS  TO WS-COMP-VALUE (1).
001920     MOVE CPL-TP-HOURS TO WS-COMP-VALUE (2).
001930     MOVE CPL-PL-HOURS TO WS-COMP-VALUE (3).
001940     PERFORM 3100-EXPAND-ONE-COMPONENT-START
001950        THRU 3100-EXIT
001960        VARYING WS-COMP-TYPE-IX FROM 1 BY 1
001970           UNTIL WS-COMP-TYPE-IX > 3.
001980     PERFORM 2100-READ-PLAN-START
001990        THRU 2100-EXIT.
002000 3000-EXIT.
002010     EXIT.
002020*
002030 3100-EXPAND-ONE-COMPONENT-START.
002040     IF WS-COMP-VALUE (WS-COMP-TYPE-IX) > ZERO
002050         MOVE WS-COMP-VALUE (WS-COMP-TYPE-IX) TO WS-COMP-DURATION
002060         PERFORM 3200-BUILD-GROUP-LETTER-START
002070            THRU 3200-EXIT
002080         PERFORM 3400-BUILD-CLASS-RECORD-START
002090            THRU 3400-EXIT
002100         WRITE CLS-RECORD
002110         ADD 1 TO WS-CLASSES-WRITTEN
002120         IF UPS-TRACE-REQUESTED
002130             DISPLAY "UCTEXP  WROTE " CLS-COURSE-ID " GRP " CLS-GROUP
002140         END-IF
002150     END-IF.
002160 3100-EXIT.
002170     EXIT.
002180*
002190 3200-BUILD-GROUP-LETTER-START.
002200     MOVE CPL-YEAR TO WS-GC-YR-IX.
002210     ADD 1 TO WS-GC-COUNT (WS-GC-YR-IX WS-COMP-TYPE-IX).
002220     MOVE WS-GC-COUNT (WS-GC-YR-IX WS-COMP-TYPE-IX)
002230         TO WS-GC-LETTER-IX.
002240     MOVE WS-ALPHABET-CHAR (WS-GC-LETTER-IX) TO WS-GROUP-LETTER.
002250 3200-EXIT.
002260     EXIT.
002270*
002280 3400-BUILD-CLASS-RECORD-START.
002290     INITIALIZE CLS-RECORD.
002300     STRING CPL-COURSE DELIMITED BY SPACE
002310            "_" DELIMITED BY SIZE
002320            CPL-CLASS DELIMITED BY SPACE
002330            "_" DELIMITED BY SIZE
002340            WS-COMPONENT-CODE (WS-COMP-TYPE-IX) DELIMITED BY SPACE
002350         INTO CLS-COURSE-ID.
002360     STRING "Prof_" DELIMITED BY SIZE
002370            CPL-COURSE DELIMITED BY SPACE
002380            "_" DELIMITED BY SIZE
002390            CPL-CLASS DELIMITED BY SPACE
002400            "_" DELIMITED BY SIZE
002410            WS-COMPONENT-CODE (WS-COMP-TYPE-IX) DELIMITED BY SPACE
002420         INTO CLS-PROF-ID.
002430     MOVE CPL-YEAR     TO CLS-YEAR.
002440     MOVE CPL-SEMESTER TO CLS-SEMESTER.
002450     MOVE WS-COMPONENT-CODE (WS-COMP-TYPE-IX) TO CLS-TYPE.
002460     MOVE WS-COMP-DURATION TO CLS-DURATION.
002470     STRING CPL-YEAR DELIMITED BY SIZE
002480            "D" DELIMITED BY SIZE
002490            WS-GROUP-LETTER DELIMITED BY SIZE
002500         INTO CLS-GROUP.
002510     MOVE SPACES TO CLS-REQ-ROOM.
002520     MOVE ZERO TO CLS-STUDENTS.
002530 3400-EXIT.
002540     EXIT.
002550*
002560 4000-CLOSE-FILES-START.
002570     CLOSE COURSE-PLAN-FILE.
002580     CLOSE EXPANDED-FILE.
002590 4000-EXIT.
002600     EXIT.
002610*
002620 5000-SET-RETURN-START.
002630     MOVE ZERO TO LK-EXP-RETURN-CODE.
002640     MOVE WS-PLANS-READ      TO LK-EXP-PLANS-READ.
002650     MOVE WS-CLASSES-WRITTEN TO LK-EXP-CLASSES-WRITTEN.
002660     DISPLAY "UCTEXP - PLANS READ......." WS-PLANS-READ.
002670     DISPLAY "UCTEXP - CLASSES WRITTEN..." WS-CLASSES-WRITTEN.
002680 5000-EXIT.
002690     EXIT.
