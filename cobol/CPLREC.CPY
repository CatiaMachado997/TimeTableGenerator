000100******************************************************************
000110*                                                                *
000120*    C P L R E C   -   C O U R S E   P L A N   R E C O R D        *
000130*                                                                *
000140*    ONE ENTRY PER COURSE/CLASS AS SUBMITTED BY THE CURRICULUM  *
000150*    OFFICE, CARRYING THE WEEKLY HOUR COUNT FOR EACH OF THE      *
000160*    THREE TEACHING COMPONENTS (LECTURE, THEORY-PRACTICE, LAB). *
000170*    UCTEXP EXPANDS EACH NON-ZERO COMPONENT INTO ITS OWN         *
000180*    SCHEDULABLE CLS-RECORD.                                     *
000190*                                                                *
000200*    USED BY.....UCTEXP                                         *
000210*                                                                *
000220*----------------------------------------------------------------
000230*    C H A N G E   L O G
000240*----------------------------------------------------------------
000250*    960503  MP   ORIGINAL LAYOUT - CURRICULUM OFFICE MOVED TO
000260*                 SUBMITTING PLANS ELECTRONICALLY (TT-149).
000270*    990730  MP   Y2K SWEEP - NO DATE FIELDS, NO CHANGE (TT-201).
000280*----------------------------------------------------------------
000290 01  CPL-RECORD.
000300*    COURSE CODE.
000310     05  CPL-COURSE              PIC X(10).
000320*    CLASS / SECTION LABEL.
000330     05  CPL-CLASS               PIC X(05).
000340*    YEAR OF STUDY.
000350     05  CPL-YEAR                PIC 9(01).
000360*    SEMESTER.
000370     05  CPL-SEMESTER            PIC 9(01).
000380*    WEEKLY LECTURE (T) PERIODS - 0 OR BLANK MEANS NONE.
000390     05  CPL-T-HOURS             PIC 9(02).
000400*    WEEKLY THEORY-PRACTICE (TP) PERIODS.
000410     05  CPL-TP-HOURS            PIC 9(02).
000420*    WEEKLY LAB (PL) PERIODS.
000430     05  CPL-PL-HOURS            PIC 9(02).
000440*    RESERVED PAD.
000450     05  FILLER                  PIC X(02).
