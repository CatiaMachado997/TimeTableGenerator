000100******************************************************************
000110*                                                                *
000120*    A S G T A B   -   A S S I G N M E N T   W O R K   T A B L E *
000130*                                                                *
000140*    THE IN-MEMORY TIMETABLE BUILT BY UCTSCH AS IT PLACES EACH   *
000150*    CLASS - ONE ENTRY PER CLASS-PERIOD OCCUPANCY.  PASSED TO    *
000160*    UCTRPT AT END OF RUN FOR THE DETAIL FILE AND THE GRIDS.     *
000170*    SORTABLE BY DAY/PERIOD/ROOM DIRECTLY (SEE THE OCCURS KEY    *
000180*    CLAUSES) - NO SEPARATE SORT WORK FILE IS NEEDED.            *
000190*                                                                *
000200*    USED BY.....UCTSCH  UCTRPT                                 *
000210*                                                                *
000220*----------------------------------------------------------------
000230*    C H A N G E   L O G
000240*----------------------------------------------------------------
000250*    930608  ST   ORIGINAL LAYOUT FOR THE V3 ENGINE REWRITE
000260*                 (TT-118) - THE FIRST-CUT ENGINE PASSED THE
000270*                 GRID ITSELF ACROSS THE CALL, WHICH WASTED A
000280*                 LOT OF SPACE ON EMPTY SLOTS.
000290*    970214  MP   ASG-TAB-GROUP ADDED (TT-156).
000300*    990730  MP   Y2K SWEEP - NO DATE FIELDS, NO CHANGE (TT-201).
000310*----------------------------------------------------------------
000320 01  ASG-TABLE-AREA.
000330     05  ASG-TABLE-COUNT         PIC 9(05) COMP.
000340     05  ASG-TABLE-ENTRY OCCURS 3000 TIMES
000350                 ASCENDING KEY IS ASG-TAB-DAY
000360                 ASCENDING KEY IS ASG-TAB-PERIOD
000370                 ASCENDING KEY IS ASG-TAB-ROOM-ID
000380                 INDEXED BY ASG-TAB-IX.
000390         10  ASG-TAB-DAY         PIC 9(01).
000400         10  ASG-TAB-PERIOD      PIC 9(02).
000410         10  ASG-TAB-ROOM-ID     PIC X(10).
000420         10  ASG-TAB-COURSE-ID   PIC X(20).
000430         10  ASG-TAB-TYPE        PIC X(02).
000440         10  ASG-TAB-GROUP       PIC X(05).
000450         10  ASG-TAB-PROF-ID     PIC X(20).
000460     05  FILLER                      PIC X(01) VALUE SPACES.
