000100******************************************************************
000110*                                                                *
000120*    S T A T T A B   -   R U N   S T A T I S T I C S   A R E A   *
000130*                                                                *
000140*    ONE COPY OF THE RUN'S COUNTS AND SOFT-CONSTRAINT STATISTICS,*
000150*    BUILT BY UCTSCH AND HANDED TO UCTRPT FOR THE RUN HEADER,    *
000160*    THE SUMMARY SECTION AND THE STATISTICS SECTION.             *
000170*                                                                *
000180*    USED BY.....UCTSCH  UCTRPT                                 *
000190*                                                                *
000200*----------------------------------------------------------------
000210*    C H A N G E   L O G
000220*----------------------------------------------------------------
000230*    930608  ST   ORIGINAL LAYOUT FOR THE V3 ENGINE REWRITE
000240*                 (TT-118).
000250*    970214  MP   VIOLATION TALLIES BROKEN OUT BY CATEGORY -
000260*                 THE REGISTRAR WANTED TO KNOW WHICH CONSTRAINT
000270*                 WAS BEING VIOLATED MOST, NOT JUST A TOTAL
000280*                 (TT-156).
000290*    990730  MP   Y2K SWEEP - NO DATE FIELDS, NO CHANGE (TT-201).
000300*----------------------------------------------------------------
000310 01  STATS-AREA.
000320     05  STAT-CLASSES-LOADED     PIC 9(05) COMP.
000330     05  STAT-ROOMS-LOADED       PIC 9(05) COMP.
000340     05  STAT-PREFS-LOADED       PIC 9(05) COMP.
000350     05  STAT-DISTINCT-PROFS     PIC 9(05) COMP.
000360     05  STAT-CLASSES-ASSIGNED   PIC 9(05) COMP.
000370     05  STAT-CLASSES-UNASSIGN   PIC 9(05) COMP.
000380     05  STAT-DISTINCT-ROOMS     PIC 9(05) COMP.
000390     05  STAT-DISTINCT-GROUPS    PIC 9(05) COMP.
000400     05  STAT-OVERLAP-COUNT      PIC 9(05) COMP.
000410     05  STAT-PERIODS-NEEDED     PIC 9(07) COMP.
000420     05  STAT-TOTAL-SLOTS        PIC 9(07) COMP.
000430     05  STAT-CAPACITY-RATIO     PIC 9(03)V99.
000440     05  STAT-CAPACITY-SWITCH    PIC X(01).
000450         88  STAT-OVER-CAPACITY      VALUE "Y".
000460     05  STAT-PREF-SATIS-PCT     PIC 9(03)V9.
000470     05  STAT-YEAR-SATIS-PCT     PIC 9(03)V9.
000480     05  STAT-VIOL-PROF          PIC 9(05) COMP.
000490     05  STAT-VIOL-ROOM          PIC 9(05) COMP.
000500     05  STAT-VIOL-GROUP         PIC 9(05) COMP.
000510     05  STAT-VIOL-ROOMTYPE      PIC 9(05) COMP.
000520     05  STAT-RUN-MODE           PIC X(04).
000530         88  STAT-MODE-IS-SOFT       VALUE "SOFT".
000540         88  STAT-MODE-IS-HARD       VALUE "HARD".
000550     05  FILLER                      PIC X(01) VALUE SPACES.
