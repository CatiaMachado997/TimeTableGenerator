000100******************************************************************
000110*                                                                *
000120*    UCTRPT  -  TIMETABLE DETAIL, UNASSIGNED AND PRINT REPORTS   *
000130*                                                                *
000140*    CALLED BY UCTSCH ONCE THE SCHEDULING PASS IS COMPLETE.       *
000150*    RE-SORTS THE ASSIGNMENT WORK TABLE BY DAY/PERIOD/ROOM AND    *
000160*    WRITES THE DETAIL FILE FROM IT, WRITES THE UNASSIGNED FILE   *
000170*    FROM THE UNPLACED-CLASS TABLE, AND WRITES THE 132-COLUMN     *
000180*    SCHEDULE-RPT PRINT FILE (RUN HEADER, ONE GRID PER CLASS      *
000190*    GROUP, SUMMARY SECTION, STATISTICS SECTION).                 *
000200*                                                                *
000210******************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.  UCTRPT.
000240 AUTHOR.  A. KOSTOPOULOS.
000250 INSTALLATION.  DEPT OF COMPUTER STUDIES - ACADEMIC SYSTEMS.
000260 DATE-WRITTEN.  NOVEMBER 1989.
000270 DATE-COMPILED.
000280 SECURITY.  DEPARTMENTAL USE ONLY - NOT FOR DISTRIBUTION.
000290*----------------------------------------------------------------
000300*    C H A N G E   L O G
000310*----------------------------------------------------------------
000320*    891122  AK   ORIGINAL DETAIL/UNASSIGNED REPORT (REQ TT-077) -
000330*                 SPLIT OUT OF THE OLD PELAG PRINT SECTION SO THE
000340*                 REGISTRAR COULD RUN THE REPORT AGAINST A SAVED
000350*                 DETAIL FILE WITHOUT RE-SCHEDULING.
000360*    930608  ST   RE-POINTED AT THE V3 WORK TABLES (ASG-TABLE,
000370*                 UNA-TABLE, STATS-AREA) - PART OF THE V3 ENGINE
000380*                 REWRITE (TT-118).
000390*    970214  MP   PER-CLASS-GROUP GRID ADDED - THE OLD REPORT WAS
000400*                 A FLAT DETAIL LISTING ONLY AND THE REGISTRAR
000410*                 COULD NOT READ A TERM'S TIMETABLE OFF IT AT A
000420*                 GLANCE (TT-156).
000430*    971220  MP   UNASSIGNED TRAILER NOW BREAKS BY YEAR THEN BY
000440*                 CLASS GROUP - THE REGISTRAR WANTED COUNTS PER
000450*                 YEAR FOR THE DEAN'S MEETING (TT-159).
000460*    990730  MP   Y2K SWEEP - NO DATE FIELDS ON THIS REPORT, NO
000470*                 CHANGE REQUIRED (TT-201).
000480*    030415  DL   STATISTICS SECTION PICKED UP THE VIOLATION
000490*                 TALLIES BY CATEGORY (TT-233).
000500*----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  IBM-AT.
000540 OBJECT-COMPUTER.  IBM-AT.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON STATUS IS UPS-TRACE-REQUESTED
000580            OFF STATUS IS UPS-NORMAL-RUN.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT DETAIL-FILE
000620         ASSIGN TO "DETAIL"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-DTL-STATUS.
000650     SELECT UNASSIGNED-FILE
000660         ASSIGN TO "UNASSIGNED"
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-UNA-STATUS.
000690     SELECT SCHEDULE-RPT
000700         ASSIGN TO "SCHEDRPT"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-RPT-STATUS.
000730*
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  DETAIL-FILE.
000770     COPY ASGREC.
000780*
000790 FD  UNASSIGNED-FILE.
000800     COPY CLSREC.
000810*    TRAILER SUMMARY LINES SHARE THE SAME BUFFER AS CLS-RECORD -
000820*    THE FILE IS LINE SEQUENTIAL SO THE SHORTER TEXT LINES ARE
000830*    NO PROBLEM ON THE SAME FD.
000840 01  UNA-PRINT-LINE REDEFINES CLS-RECORD  PIC X(70).
000850*
000860 FD  SCHEDULE-RPT.
000870 01  RPT-PRINT-LINE               PIC X(132).
000880*
000890 WORKING-STORAGE SECTION.
000900*
000910*    SCRATCH SCAN INDEX FOR THE GRID CELL LOOKUP - A LOOSE
000920*    77-LEVEL ITEM, THE WAY THIS SHOP HAS ALWAYS KEPT ITS SCAN
000930*    COUNTERS (SEE CHR-CH IN THE OLD MENU SET) RATHER THAN
000940*    BURYING IT UNDER A GROUP.
000950 77  WS-CELL-SCAN-IX             PIC 9(05) COMP.
000960*
000970 01  WS-FILE-STATUSES.
000980     05  WS-DTL-STATUS           PIC X(02) VALUE SPACES.
000990     05  WS-UNA-STATUS           PIC X(02) VALUE SPACES.
001000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
001010     05  FILLER                  PIC X(01) VALUE SPACES.
001020*
001030*----------------------------------------------------------------
001040*    DISTINCT CLASS-GROUP LIST FOR THE GRID SECTION - BUILT ONCE
001050*    FROM ASG-TABLE, ASCENDING GROUP CODE.
001060*----------------------------------------------------------------
001070 01  WS-GROUP-LIST-TABLE.
001080     05  WS-GROUP-LIST-COUNT     PIC 9(03) COMP.
001090     05  FILLER                  PIC X(01) VALUE SPACES.
001100     05  WS-GROUP-LIST-ENTRY OCCURS 200 TIMES
001110                 ASCENDING KEY IS WS-GRL-CODE
001120                 INDEXED BY WS-GRL-IX.
001130         10  WS-GRL-CODE         PIC X(05).
001140         10  WS-GRL-PERIOD-COUNT PIC 9(05) COMP.
001150*
001160*----------------------------------------------------------------
001170*    DAY-NAME AND CELL-BUILDING WORK AREAS FOR THE GRID.
001180*----------------------------------------------------------------
001190 01  WS-DAY-HEADS-LIST.
001200     05  FILLER                  PIC X(24) VALUE "MONDAY".
001210     05  FILLER                  PIC X(24) VALUE "TUESDAY".
001220     05  FILLER                  PIC X(24) VALUE "WEDNESDAY".
001230     05  FILLER                  PIC X(24) VALUE "THURSDAY".
001240     05  FILLER                  PIC X(24) VALUE "FRIDAY".
001250 01  WS-DAY-HEADS REDEFINES WS-DAY-HEADS-LIST.
001260     05  WS-DAY-HEAD             PIC X(24) OCCURS 5 TIMES.
001270*
001280 01  WS-CAPACITY-LABELS-LIST.
001290     05  FILLER                  PIC X(20) VALUE "WITHIN CAPACITY".
001300     05  FILLER                  PIC X(20) VALUE "OVER CAPACITY".
001310 01  WS-CAPACITY-LABELS REDEFINES WS-CAPACITY-LABELS-LIST.
001320     05  WS-CAPACITY-LABEL       PIC X(20) OCCURS 2 TIMES.
001330 01  WS-CAPACITY-LABEL-IX        PIC 9(01) COMP.
001340*
001350 01  WS-MODE-LABELS-LIST.
001360     05  FILLER                  PIC X(04) VALUE "SOFT".
001370     05  FILLER                  PIC X(04) VALUE "HARD".
001380 01  WS-MODE-LABELS REDEFINES WS-MODE-LABELS-LIST.
001390     05  WS-MODE-LABEL           PIC X(04) OCCURS 2 TIMES.
001400*
001410 01  WS-GRID-WORK.
001420     05  WS-CUR-PERIOD           PIC 9(02) COMP.
001430     05  WS-CUR-DAY-IX           PIC 9(01) COMP.
001440     05  WS-CUR-GROUP-IX         PIC 9(03) COMP.
001450     05  WS-CELL-FOUND-SW        PIC X(01).
001460         88  WS-CELL-IS-FOUND        VALUE "Y".
001470     05  WS-GROUP-SEEN-SW        PIC X(01).
001480         88  WS-GROUP-IS-SEEN        VALUE "Y".
001490     05  WS-CELL-COURSE-TRUNC    PIC X(12).
001500     05  WS-CELL-ROOM-TRUNC      PIC X(08).
001510     05  FILLER                  PIC X(01) VALUE SPACES.
001520*
001530 01  WS-YEAR-BREAK-TABLE.
001540     05  WS-YB-COUNT             PIC 9(01) COMP.
001550     05  FILLER                  PIC X(01) VALUE SPACES.
001560     05  WS-YB-ENTRY OCCURS 3 TIMES
001570                 ASCENDING KEY IS WS-YB-YEAR
001580                 INDEXED BY WS-YB-IX.
001590         10  WS-YB-YEAR          PIC 9(01).
001600         10  WS-YB-COUNT-VAL     PIC 9(05) COMP.
001610*
001620 01  WS-RATE-WORK.
001630     05  WS-TOTAL-COURSES        PIC 9(05) COMP.
001640     05  WS-ASSIGN-RATE          PIC 9(03)V9.
001650     05  FILLER                  PIC X(01) VALUE SPACES.
001660*
001670*----------------------------------------------------------------
001680*    PRINT-LINE BUILD AREAS - ONE PER REPORT SECTION.
001690*----------------------------------------------------------------
001700*----------------------------------------------------------------
001710*    EDITED (DISPLAY-USAGE) COPIES OF THE COMP COUNTERS ABOVE -
001720*    STRING CANNOT TAKE A BINARY FIELD DIRECTLY, SO EACH COUNTER
001730*    IS MOVED HERE BEFORE IT GOES ON A PRINT LINE.
001740*----------------------------------------------------------------
001750 01  WS-PRINT-EDIT-AREA.
001760     05  WS-ED-CLASSES-LOADED    PIC ZZZZ9.
001770     05  WS-ED-ROOMS-LOADED      PIC ZZZZ9.
001780     05  WS-ED-PREFS-LOADED      PIC ZZZZ9.
001790     05  WS-ED-PERIODS-NEEDED    PIC ZZZZZZ9.
001800     05  WS-ED-TOTAL-SLOTS       PIC ZZZZZZ9.
001810     05  WS-ED-TOTAL-COURSES     PIC ZZZZ9.
001820     05  WS-ED-CLASSES-ASSIGN    PIC ZZZZ9.
001830     05  WS-ED-CLASSES-UNASSIGN  PIC ZZZZ9.
001840     05  WS-ED-GROUP-COUNT       PIC ZZ9.
001850     05  WS-ED-GRL-PERIOD-CNT    PIC ZZZZ9.
001860     05  WS-ED-DISTINCT-PROFS    PIC ZZZZ9.
001870     05  WS-ED-DISTINCT-ROOMS    PIC ZZZZ9.
001880     05  WS-ED-DISTINCT-GROUPS   PIC ZZZZ9.
001890     05  WS-ED-OVERLAP-COUNT     PIC ZZZZ9.
001900     05  WS-ED-VIOL-PROF         PIC ZZZZ9.
001910     05  WS-ED-VIOL-ROOM         PIC ZZZZ9.
001920     05  WS-ED-VIOL-GROUP        PIC ZZZZ9.
001930     05  WS-ED-VIOL-ROOMTYPE     PIC ZZZZ9.
001940     05  WS-ED-YB-COUNT          PIC ZZZZ9.
001950     05  FILLER                  PIC X(01) VALUE SPACES.
001960 01  WS-HDR-LINE.
001970     05  FILLER                  PIC X(01) VALUE SPACES.
001980     05  WS-HDR-TEXT             PIC X(131).
001990*
002000 01  WS-GRID-LINE.
002010     05  WS-GRD-PERIOD-LABEL     PIC X(08).
002020     05  WS-GRD-DAY-CELL OCCURS 5 TIMES.
002030         10  WS-GRD-CELL         PIC X(24).
002040     05  FILLER                  PIC X(04) VALUE SPACES.
002050*
002060 LINKAGE SECTION.
002070*
002080*    WORK TABLES HANDED DOWN FROM UCTSCH.
002090 COPY ASGTAB.
002100 COPY UNATAB.
002110 COPY STATTAB.
002120*
002130 PROCEDURE DIVISION USING ASG-TABLE-AREA
002140                          UNA-TABLE-AREA
002150                          STATS-AREA.
002160*
002170 0000-MAIN-CONTROL.
002180     SORT ASG-TABLE-ENTRY.
002190     OPEN OUTPUT DETAIL-FILE UNASSIGNED-FILE SCHEDULE-RPT.
002200     PERFORM 1000-WRITE-DETAIL-START   THRU 1000-EXIT.
002210     PERFORM 2000-WRITE-UNASSIGN-START THRU 2000-EXIT.
002220     PERFORM 3000-BUILD-GROUP-LIST-START THRU 3000-EXIT.
002230     PERFORM 4000-RUN-HEADER-START      THRU 4000-EXIT.
002240     PERFORM 5000-ALL-GRIDS-START       THRU 5000-EXIT.
002250     PERFORM 6000-SUMMARY-START         THRU 6000-EXIT.
002260     PERFORM 7000-STATISTICS-START      THRU 7000-EXIT.
002270     CLOSE DETAIL-FILE UNASSIGNED-FILE SCHEDULE-RPT.
002280     GOBACK.
002290*
002300*----------------------------------------------------------------
002310*    1000  -  DETAIL FILE (SORTED DAY / PERIOD / ROOM)
002320*----------------------------------------------------------------
002330 1000-WRITE-DETAIL-START.
002340     PERFORM 1020-WRITE-ONE-DETAIL-START
002350        THRU 1020-EXIT
002360        VARYING ASG-TAB-IX FROM 1 BY 1
002370           UNTIL ASG-TAB-IX > ASG-TABLE-COUNT.
002380 1000-EXIT.
002390     EXIT.
002400*
002410 1020-WRITE-ONE-DETAIL-START.
002420     MOVE ASG-TAB-DAY (ASG-TAB-IX)       TO ASG-DAY.
002430     MOVE ASG-TAB-PERIOD (ASG-TAB-IX)    TO ASG-PERIOD.
002440     MOVE ASG-TAB-ROOM-ID (ASG-TAB-IX)   TO ASG-ROOM-ID.
002450     MOVE ASG-TAB-COURSE-ID (ASG-TAB-IX) TO ASG-COURSE-ID.
002460     MOVE ASG-TAB-TYPE (ASG-TAB-IX)      TO ASG-TYPE.
002470     MOVE ASG-TAB-GROUP (ASG-TAB-IX)     TO ASG-GROUP.
002480     MOVE ASG-TAB-PROF-ID (ASG-TAB-IX)   TO ASG-PROF-ID.
002490     MOVE SPACES TO FILLER OF ASG-RECORD.
002500     WRITE ASG-RECORD.
002510 1020-EXIT.
002520     EXIT.
002530*
002540*----------------------------------------------------------------
002550*    2000  -  UNASSIGNED FILE, PLUS YEAR/GROUP TRAILER BREAKS
002560*----------------------------------------------------------------
002570 2000-WRITE-UNASSIGN-START.
002580     PERFORM 2020-WRITE-ONE-UNASSIGN-START
002590        THRU 2020-EXIT
002600        VARYING UNA-TAB-IX FROM 1 BY 1
002610           UNTIL UNA-TAB-IX > UNA-TABLE-COUNT.
002620     PERFORM 2100-YEAR-TRAILER-START THRU 2100-EXIT.
002630     PERFORM 2200-GROUP-TRAILER-START THRU 2200-EXIT.
002640 2000-EXIT.
002650     EXIT.
002660*
002670 2020-WRITE-ONE-UNASSIGN-START.
002680     MOVE SPACES TO CLS-RECORD.
002690     MOVE UNA-TAB-COURSE-ID (UNA-TAB-IX) TO CLS-COURSE-ID.
002700     MOVE UNA-TAB-YEAR (UNA-TAB-IX)      TO CLS-YEAR.
002710     MOVE UNA-TAB-SEMESTER (UNA-TAB-IX)   TO CLS-SEMESTER.
002720     MOVE UNA-TAB-TYPE (UNA-TAB-IX)       TO CLS-TYPE.
002730     MOVE UNA-TAB-DURATION (UNA-TAB-IX)   TO CLS-DURATION.
002740     MOVE UNA-TAB-GROUP (UNA-TAB-IX)      TO CLS-GROUP.
002750     MOVE UNA-TAB-PROF-ID (UNA-TAB-IX)    TO CLS-PROF-ID.
002760     MOVE UNA-TAB-REQ-ROOM (UNA-TAB-IX)   TO CLS-REQ-ROOM.
002770     MOVE UNA-TAB-STUDENTS (UNA-TAB-IX)   TO CLS-STUDENTS.
002780     WRITE CLS-RECORD.
002790 2020-EXIT.
002800     EXIT.
002810*
002820*    U4 - COUNT UNASSIGNED CLASSES BY YEAR (1-3), WRITE A BREAK
002830*    LINE FOR EACH YEAR THAT HAS AT LEAST ONE.
002840 2100-YEAR-TRAILER-START.
002850     MOVE ZERO TO WS-YB-COUNT.
002860     PERFORM 2110-INIT-ONE-YEAR-START
002870        THRU 2110-EXIT
002880        VARYING WS-YB-IX FROM 1 BY 1
002890           UNTIL WS-YB-IX > 3.
002900     PERFORM 2120-TALLY-ONE-UNASSIGN-YEAR-START
002910        THRU 2120-EXIT
002920        VARYING UNA-TAB-IX FROM 1 BY 1
002930           UNTIL UNA-TAB-IX > UNA-TABLE-COUNT.
002940     PERFORM 2130-PRINT-ONE-YEAR-LINE-START
002950        THRU 2130-EXIT
002960        VARYING WS-YB-IX FROM 1 BY 1
002970           UNTIL WS-YB-IX > 3.
002980 2100-EXIT.
002990     EXIT.
003000*
003010 2110-INIT-ONE-YEAR-START.
003020     MOVE WS-YB-IX TO WS-YB-YEAR (WS-YB-IX).
003030     MOVE ZERO TO WS-YB-COUNT-VAL (WS-YB-IX).
003040 2110-EXIT.
003050     EXIT.
003060*
003070 2120-TALLY-ONE-UNASSIGN-YEAR-START.
003080     MOVE UNA-TAB-YEAR (UNA-TAB-IX) TO WS-YB-IX.
003090     ADD 1 TO WS-YB-COUNT-VAL (WS-YB-IX).
003100 2120-EXIT.
003110     EXIT.
003120*
003130 2130-PRINT-ONE-YEAR-LINE-START.
003140     IF WS-YB-COUNT-VAL (WS-YB-IX) > ZERO
003150         MOVE WS-YB-COUNT-VAL (WS-YB-IX) TO WS-ED-YB-COUNT
003160         MOVE SPACES TO UNA-PRINT-LINE
003170         STRING "UNASSIGNED - YEAR " DELIMITED BY SIZE
003180                WS-YB-YEAR (WS-YB-IX) DELIMITED BY SIZE
003190                " COUNT=" DELIMITED BY SIZE
003200                WS-ED-YB-COUNT DELIMITED BY SIZE
003210           INTO UNA-PRINT-LINE
003220         WRITE UNA-PRINT-LINE
003230     END-IF.
003240 2130-EXIT.
003250     EXIT.
003260*
003270*    U4 - COUNT UNASSIGNED CLASSES BY CLASS GROUP, WRITE A BREAK
003280*    LINE PER DISTINCT GROUP (ASCENDING, FIRST-SEEN ORDER).
003290 2200-GROUP-TRAILER-START.
003300     MOVE ZERO TO WS-GROUP-LIST-COUNT.
003310     PERFORM 2220-ADD-ONE-UNA-GROUP-START
003320        THRU 2220-EXIT
003330        VARYING UNA-TAB-IX FROM 1 BY 1
003340           UNTIL UNA-TAB-IX > UNA-TABLE-COUNT.
003350     SORT WS-GROUP-LIST-ENTRY.
003360     PERFORM 2260-PRINT-ONE-GROUP-LINE-START
003370        THRU 2260-EXIT
003380        VARYING WS-GRL-IX FROM 1 BY 1
003390           UNTIL WS-GRL-IX > WS-GROUP-LIST-COUNT.
003400 2200-EXIT.
003410     EXIT.
003420*
003430 2220-ADD-ONE-UNA-GROUP-START.
003440     MOVE "N" TO WS-GROUP-SEEN-SW.
003450     PERFORM 2240-SCAN-UNA-GROUP-START
003460        THRU 2240-EXIT
003470        VARYING WS-GRL-IX FROM 1 BY 1
003480           UNTIL WS-GRL-IX > WS-GROUP-LIST-COUNT
003490              OR WS-GROUP-IS-SEEN.
003500     IF NOT WS-GROUP-IS-SEEN
003510         ADD 1 TO WS-GROUP-LIST-COUNT
003520         MOVE UNA-TAB-GROUP (UNA-TAB-IX)
003530              TO WS-GRL-CODE (WS-GROUP-LIST-COUNT)
003540         MOVE 1 TO WS-GRL-PERIOD-COUNT (WS-GROUP-LIST-COUNT)
003550     ELSE
003560         ADD 1 TO WS-GRL-PERIOD-COUNT (WS-GRL-IX)
003570     END-IF.
003580 2220-EXIT.
003590     EXIT.
003600*
003610 2240-SCAN-UNA-GROUP-START.
003620     IF WS-GRL-CODE (WS-GRL-IX) = UNA-TAB-GROUP (UNA-TAB-IX)
003630         MOVE "Y" TO WS-GROUP-SEEN-SW
003640     END-IF.
003650 2240-EXIT.
003660     EXIT.
003670*
003680 2260-PRINT-ONE-GROUP-LINE-START.
003690     MOVE WS-GRL-PERIOD-COUNT (WS-GRL-IX) TO WS-ED-GRL-PERIOD-CNT.
003700     MOVE SPACES TO UNA-PRINT-LINE.
003710     STRING "UNASSIGNED - GROUP " DELIMITED BY SIZE
003720            WS-GRL-CODE (WS-GRL-IX) DELIMITED BY SPACE
003730            " COUNT=" DELIMITED BY SIZE
003740            WS-ED-GRL-PERIOD-CNT DELIMITED BY SIZE
003750       INTO UNA-PRINT-LINE.
003760     WRITE UNA-PRINT-LINE.
003770 2260-EXIT.
003780     EXIT.
003790*
003800*----------------------------------------------------------------
003810*    3000  -  DISTINCT CLASS-GROUP LIST FOR THE GRID SECTION,
003820*    FROM ASG-TABLE, ASCENDING (ALSO COUNTS PERIODS PER GROUP
003830*    FOR THE SUMMARY SECTION).
003840*----------------------------------------------------------------
003850 3000-BUILD-GROUP-LIST-START.
003860     MOVE ZERO TO WS-GROUP-LIST-COUNT.
003870     PERFORM 3020-ADD-ONE-ASG-GROUP-START
003880        THRU 3020-EXIT
003890        VARYING ASG-TAB-IX FROM 1 BY 1
003900           UNTIL ASG-TAB-IX > ASG-TABLE-COUNT.
003910     SORT WS-GROUP-LIST-ENTRY.
003920 3000-EXIT.
003930     EXIT.
003940*
003950 3020-ADD-ONE-ASG-GROUP-START.
003960     MOVE "N" TO WS-GROUP-SEEN-SW.
003970     PERFORM 3040-SCAN-ASG-GROUP-START
003980        THRU 3040-EXIT
003990        VARYING WS-GRL-IX FROM 1 BY 1
004000           UNTIL WS-GRL-IX > WS-GROUP-LIST-COUNT
004010              OR WS-GROUP-IS-SEEN.
004020     IF NOT WS-GROUP-IS-SEEN
004030         ADD 1 TO WS-GROUP-LIST-COUNT
004040         MOVE ASG-TAB-GROUP (ASG-TAB-IX)
004050              TO WS-GRL-CODE (WS-GROUP-LIST-COUNT)
004060         MOVE 1 TO WS-GRL-PERIOD-COUNT (WS-GROUP-LIST-COUNT)
004070     ELSE
004080         ADD 1 TO WS-GRL-PERIOD-COUNT (WS-GRL-IX)
004090     END-IF.
004100 3020-EXIT.
004110     EXIT.
004120*
004130 3040-SCAN-ASG-GROUP-START.
004140     IF WS-GRL-CODE (WS-GRL-IX) = ASG-TAB-GROUP (ASG-TAB-IX)
004150         MOVE "Y" TO WS-GROUP-SEEN-SW
004160     END-IF.
004170 3040-EXIT.
004180     EXIT.
004190*
004200*----------------------------------------------------------------
004210*    4000  -  RUN HEADER
004220*----------------------------------------------------------------
004230 4000-RUN-HEADER-START.
004240     MOVE SPACES TO WS-HDR-LINE.
004250     MOVE "UNIVERSITY COURSE TIMETABLE - SCHEDULE-RPT"
004260          TO WS-HDR-TEXT.
004270     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING PAGE.
004280     MOVE SPACES TO WS-HDR-LINE.
004290     MOVE STAT-CLASSES-LOADED TO WS-ED-CLASSES-LOADED.
004300     MOVE STAT-ROOMS-LOADED   TO WS-ED-ROOMS-LOADED.
004310     MOVE STAT-PREFS-LOADED   TO WS-ED-PREFS-LOADED.
004320     STRING "CLASSES LOADED=" DELIMITED BY SIZE
004330            WS-ED-CLASSES-LOADED DELIMITED BY SIZE
004340            "  ROOMS LOADED=" DELIMITED BY SIZE
004350            WS-ED-ROOMS-LOADED DELIMITED BY SIZE
004360            "  PREFS LOADED=" DELIMITED BY SIZE
004370            WS-ED-PREFS-LOADED DELIMITED BY SIZE
004380            "  MODE=" DELIMITED BY SIZE
004390            STAT-RUN-MODE DELIMITED BY SIZE
004400       INTO WS-HDR-TEXT.
004410     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
004420     PERFORM 4020-CAPACITY-LINE-START THRU 4020-EXIT.
004430 4000-EXIT.
004440     EXIT.
004450*
004460 4020-CAPACITY-LINE-START.
004470     IF STAT-OVER-CAPACITY
004480         MOVE 2 TO WS-CAPACITY-LABEL-IX
004490     ELSE
004500         MOVE 1 TO WS-CAPACITY-LABEL-IX
004510     END-IF.
004520     MOVE SPACES TO WS-HDR-LINE.
004530     MOVE STAT-PERIODS-NEEDED TO WS-ED-PERIODS-NEEDED.
004540     MOVE STAT-TOTAL-SLOTS    TO WS-ED-TOTAL-SLOTS.
004550     STRING "PERIODS NEEDED=" DELIMITED BY SIZE
004560            WS-ED-PERIODS-NEEDED DELIMITED BY SIZE
004570            "  TOTAL SLOTS=" DELIMITED BY SIZE
004580            WS-ED-TOTAL-SLOTS DELIMITED BY SIZE
004590            "  RATIO=" DELIMITED BY SIZE
004600            STAT-CAPACITY-RATIO DELIMITED BY SIZE
004610            "  " DELIMITED BY SIZE
004620            WS-CAPACITY-LABEL (WS-CAPACITY-LABEL-IX)
004630                DELIMITED BY SPACE
004640       INTO WS-HDR-TEXT.
004650     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
004660 4020-EXIT.
004670     EXIT.
004680*
004690*----------------------------------------------------------------
004700*    5000  -  ONE GRID PER CLASS GROUP  (30 ROWS X 5 DAYS)
004710*----------------------------------------------------------------
004720 5000-ALL-GRIDS-START.
004730     PERFORM 5020-ONE-GROUP-GRID-START
004740        THRU 5020-EXIT
004750        VARYING WS-CUR-GROUP-IX FROM 1 BY 1
004760           UNTIL WS-CUR-GROUP-IX > WS-GROUP-LIST-COUNT.
004770 5000-EXIT.
004780     EXIT.
004790*
004800 5020-ONE-GROUP-GRID-START.
004810     MOVE SPACES TO WS-HDR-LINE.
004820     STRING "CLASS GROUP " DELIMITED BY SIZE
004830            WS-GRL-CODE (WS-CUR-GROUP-IX) DELIMITED BY SPACE
004840       INTO WS-HDR-TEXT.
004850     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING PAGE.
004860     PERFORM 5040-DAY-HEADING-LINE-START THRU 5040-EXIT.
004870     PERFORM 5060-ONE-PERIOD-ROW-START
004880        THRU 5060-EXIT
004890        VARYING WS-CUR-PERIOD FROM 1 BY 1
004900           UNTIL WS-CUR-PERIOD > 30.
004910 5020-EXIT.
004920     EXIT.
004930*
004940 5040-DAY-HEADING-LINE-START.
004950     MOVE SPACES TO WS-GRID-LINE.
004960     MOVE "PERIOD" TO WS-GRD-PERIOD-LABEL.
004970     PERFORM 5045-ONE-DAY-HEAD-START
004980        THRU 5045-EXIT
004990        VARYING WS-CUR-DAY-IX FROM 1 BY 1
005000           UNTIL WS-CUR-DAY-IX > 5.
005010     WRITE RPT-PRINT-LINE FROM WS-GRID-LINE.
005020 5040-EXIT.
005030     EXIT.
005040*
005050 5045-ONE-DAY-HEAD-START.
005060     MOVE WS-DAY-HEAD (WS-CUR-DAY-IX)
005070          TO WS-GRD-CELL (WS-CUR-DAY-IX).
005080 5045-EXIT.
005090     EXIT.
005100*
005110 5060-ONE-PERIOD-ROW-START.
005120     MOVE SPACES TO WS-GRID-LINE.
005130     MOVE WS-CUR-PERIOD TO WS-GRD-PERIOD-LABEL.
005140     PERFORM 5080-ONE-DAY-CELL-START
005150        THRU 5080-EXIT
005160        VARYING WS-CUR-DAY-IX FROM 1 BY 1
005170           UNTIL WS-CUR-DAY-IX > 5.
005180     WRITE RPT-PRINT-LINE FROM WS-GRID-LINE.
005190 5060-EXIT.
005200     EXIT.
005210*
005220*    FIRST-MATCH SCAN OF ASG-TABLE FOR THIS GROUP/DAY/PERIOD.
005230 5080-ONE-DAY-CELL-START.
005240     MOVE SPACES TO WS-GRD-CELL (WS-CUR-DAY-IX).
005250     MOVE "N" TO WS-CELL-FOUND-SW.
005260     PERFORM 5100-SCAN-ONE-ENTRY-START
005270        THRU 5100-EXIT
005280        VARYING WS-CELL-SCAN-IX FROM 1 BY 1
005290           UNTIL WS-CELL-SCAN-IX > ASG-TABLE-COUNT
005300              OR WS-CELL-IS-FOUND.
005310 5080-EXIT.
005320     EXIT.
005330*
005340 5100-SCAN-ONE-ENTRY-START.
005350     IF ASG-TAB-GROUP (WS-CELL-SCAN-IX) =
005360        WS-GRL-CODE (WS-CUR-GROUP-IX)
005370        AND ASG-TAB-DAY (WS-CELL-SCAN-IX) = WS-CUR-DAY-IX
005380        AND ASG-TAB-PERIOD (WS-CELL-SCAN-IX) = WS-CUR-PERIOD
005390         MOVE "Y" TO WS-CELL-FOUND-SW
005400         MOVE ASG-TAB-COURSE-ID (WS-CELL-SCAN-IX)
005410              TO WS-CELL-COURSE-TRUNC
005420         MOVE ASG-TAB-ROOM-ID (WS-CELL-SCAN-IX)
005430              TO WS-CELL-ROOM-TRUNC
005440         STRING WS-CELL-COURSE-TRUNC DELIMITED BY SPACE
005450                " " DELIMITED BY SIZE
005460                ASG-TAB-TYPE (WS-CELL-SCAN-IX) DELIMITED BY SIZE
005470                " " DELIMITED BY SIZE
005480                WS-CELL-ROOM-TRUNC DELIMITED BY SPACE
005490           INTO WS-GRD-CELL (WS-CUR-DAY-IX)
005500         IF UPS-TRACE-REQUESTED
005510        DISPLAY "UCTRPT  GRID HIT " WS-GRL-CODE (WS-CUR-GROUP-IX)
005520                     " DAY=" WS-CUR-DAY-IX " PER=" WS-CUR-PERIOD
005530                     " ROOM=" ASG-TAB-ROOM-ID (WS-CELL-SCAN-IX)
005540         END-IF
005550     END-IF.
005560 5100-EXIT.
005570     EXIT.
005580*
005590*----------------------------------------------------------------
005600*    6000  -  SUMMARY SECTION
005610*----------------------------------------------------------------
005620 6000-SUMMARY-START.
005630     COMPUTE WS-TOTAL-COURSES =
005640         STAT-CLASSES-ASSIGNED + STAT-CLASSES-UNASSIGN.
005650     IF WS-TOTAL-COURSES = ZERO
005660         MOVE ZERO TO WS-ASSIGN-RATE
005670     ELSE
005680         COMPUTE WS-ASSIGN-RATE ROUNDED =
005690             STAT-CLASSES-ASSIGNED * 100 / WS-TOTAL-COURSES
005700     END-IF.
005710     MOVE SPACES TO WS-HDR-LINE.
005720     MOVE WS-TOTAL-COURSES      TO WS-ED-TOTAL-COURSES.
005730     MOVE STAT-CLASSES-ASSIGNED TO WS-ED-CLASSES-ASSIGN.
005740     MOVE STAT-CLASSES-UNASSIGN TO WS-ED-CLASSES-UNASSIGN.
005750     STRING "SUMMARY - " DELIMITED BY SIZE
005760            "TOTAL COURSES=" DELIMITED BY SIZE
005770            WS-ED-TOTAL-COURSES DELIMITED BY SIZE
005780            " ASSIGNED=" DELIMITED BY SIZE
005790            WS-ED-CLASSES-ASSIGN DELIMITED BY SIZE
005800            " UNASSIGNED=" DELIMITED BY SIZE
005810            WS-ED-CLASSES-UNASSIGN DELIMITED BY SIZE
005820       INTO WS-HDR-TEXT.
005830     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING PAGE.
005840     MOVE SPACES TO WS-HDR-LINE.
005850     MOVE WS-GROUP-LIST-COUNT TO WS-ED-GROUP-COUNT.
005860     STRING "ASSIGNMENT RATE=" DELIMITED BY SIZE
005870            WS-ASSIGN-RATE DELIMITED BY SIZE
005880            "%  CLASS GROUPS=" DELIMITED BY SIZE
005890            WS-ED-GROUP-COUNT DELIMITED BY SIZE
005900            "  DAYS=5  PERIODS PER DAY=30  TOTAL SLOTS=150"
005910                DELIMITED BY SIZE
005920       INTO WS-HDR-TEXT.
005930     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
005940     PERFORM 6020-ONE-GROUP-COUNT-LINE-START
005950        THRU 6020-EXIT
005960        VARYING WS-GRL-IX FROM 1 BY 1
005970           UNTIL WS-GRL-IX > WS-GROUP-LIST-COUNT.
005980 6000-EXIT.
005990     EXIT.
006000*
006010 6020-ONE-GROUP-COUNT-LINE-START.
006020     MOVE WS-GRL-PERIOD-COUNT (WS-GRL-IX) TO WS-ED-GRL-PERIOD-CNT.
006030     MOVE SPACES TO WS-HDR-LINE.
006040     STRING WS-GRL-CODE (WS-GRL-IX) DELIMITED BY SPACE
006050            "  " DELIMITED BY SIZE
006060            WS-ED-GRL-PERIOD-CNT DELIMITED BY SIZE
006070       INTO WS-HDR-TEXT.
006080     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
006090 6020-EXIT.
006100     EXIT.
006110*
006120*----------------------------------------------------------------
006130*    7000  -  STATISTICS SECTION
006140*----------------------------------------------------------------
006150 7000-STATISTICS-START.
006160     MOVE SPACES TO WS-HDR-LINE.
006170     MOVE "STATISTICS" TO WS-HDR-TEXT.
006180     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE AFTER ADVANCING PAGE.
006190     MOVE SPACES TO WS-HDR-LINE.
006200     MOVE STAT-DISTINCT-PROFS  TO WS-ED-DISTINCT-PROFS.
006210     MOVE STAT-DISTINCT-ROOMS  TO WS-ED-DISTINCT-ROOMS.
006220     MOVE STAT-DISTINCT-GROUPS TO WS-ED-DISTINCT-GROUPS.
006230     STRING "DISTINCT PROFS=" DELIMITED BY SIZE
006240            WS-ED-DISTINCT-PROFS DELIMITED BY SIZE
006250            " DISTINCT ROOMS=" DELIMITED BY SIZE
006260            WS-ED-DISTINCT-ROOMS DELIMITED BY SIZE
006270            " DISTINCT GROUPS=" DELIMITED BY SIZE
006280            WS-ED-DISTINCT-GROUPS DELIMITED BY SIZE
006290       INTO WS-HDR-TEXT.
006300     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
006310     MOVE SPACES TO WS-HDR-LINE.
006320     MOVE STAT-OVERLAP-COUNT TO WS-ED-OVERLAP-COUNT.
006330     STRING "OVERLAP COUNT=" DELIMITED BY SIZE
006340            WS-ED-OVERLAP-COUNT DELIMITED BY SIZE
006350            "  PREF SATISFACTION=" DELIMITED BY SIZE
006360            STAT-PREF-SATIS-PCT DELIMITED BY SIZE
006370            "%  YEAR SATISFACTION=" DELIMITED BY SIZE
006380            STAT-YEAR-SATIS-PCT DELIMITED BY SIZE
006390            "%" DELIMITED BY SIZE
006400       INTO WS-HDR-TEXT.
006410     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
006420     MOVE SPACES TO WS-HDR-LINE.
006430     MOVE STAT-VIOL-PROF     TO WS-ED-VIOL-PROF.
006440     MOVE STAT-VIOL-ROOM     TO WS-ED-VIOL-ROOM.
006450     MOVE STAT-VIOL-GROUP    TO WS-ED-VIOL-GROUP.
006460     MOVE STAT-VIOL-ROOMTYPE TO WS-ED-VIOL-ROOMTYPE.
006470     STRING "VIOLATIONS - PROF=" DELIMITED BY SIZE
006480            WS-ED-VIOL-PROF DELIMITED BY SIZE
006490            " ROOM=" DELIMITED BY SIZE
006500            WS-ED-VIOL-ROOM DELIMITED BY SIZE
006510            " GROUP=" DELIMITED BY SIZE
006520            WS-ED-VIOL-GROUP DELIMITED BY SIZE
006530            " ROOMTYPE=" DELIMITED BY SIZE
006540            WS-ED-VIOL-ROOMTYPE DELIMITED BY SIZE
006550       INTO WS-HDR-TEXT.
006560     WRITE RPT-PRINT-LINE FROM WS-HDR-LINE.
006570 7000-EXIT.
006580     EXIT.
