000100******************************************************************
000110*                                                                *
000120*    A S G R E C   -   C L A S S   A S S I G N M E N T   D E T A I L
000130*                                                                *
000140*    ONE ENTRY PER CLASS-PERIOD OCCUPANCY.  A CLASS NEEDING     *
000150*    FOUR CONSECUTIVE PERIODS PRODUCES FOUR ASG-RECORDs, ONE     *
000160*    PER PERIOD, ALL CARRYING THE SAME DAY/ROOM/COURSE.          *
000170*                                                                *
000180*    USED BY.....UCTSCH  UCTRPT                                 *
000190*                                                                *
000200*----------------------------------------------------------------
000210*    C H A N G E   L O G
000220*----------------------------------------------------------------
000230*    930608  ST   ORIGINAL LAYOUT FOR THE V3 ENGINE REWRITE
000240*                 (TT-118) - REPLACES THE OLD 8-PERIOD DETAIL
000250*                 RECORD FROM THE FIRST-CUT SCHEDULER.
000260*    970214  MP   ASG-GROUP ADDED SO THE GRID WRITER DOESN'T
000270*                 HAVE TO RE-DERIVE IT FROM THE COURSE TABLE
000280*                 (TT-156).
000290*----------------------------------------------------------------
000300 01  ASG-RECORD.
000310*    WEEKDAY, 1 THRU 5.
000320     05  ASG-DAY                 PIC 9(01).
000330*    PERIOD, 1 THRU 30.
000340     05  ASG-PERIOD              PIC 9(02).
000350*    ROOM ASSIGNED.
000360     05  ASG-ROOM-ID             PIC X(10).
000370*    COURSE / SECTION IDENTIFIER.
000380     05  ASG-COURSE-ID           PIC X(20).
000390*    CLASS TYPE.
000400     05  ASG-TYPE                PIC X(02).
000410*    CLASS-GROUP CODE.
000420     05  ASG-GROUP               PIC X(05).
000430*    PROFESSOR.
000440     05  ASG-PROF-ID             PIC X(20).
000450*    RESERVED PAD.
000460     05  FILLER                  PIC X(09).
