000100******************************************************************
000110*                                                                *
000120*    UCTPRF  -  PROFESSOR PREFERENCE SCORE - CALLED SUBROUTINE   *
000130*                                                                *
000140*    GIVEN A PROFESSOR, A WEEKDAY AND A RUN OF CONSECUTIVE       *
000150*    PERIODS, RETURNS THE SUM OF THE PROFESSOR'S PREFERENCE      *
000160*    SCORE OVER THOSE PERIODS.  CALLED BY UCTSCH ONCE PER        *
000170*    CANDIDATE SLOT DURING THE SCHEDULING SEARCH - THIS ROUTINE  *
000180*    DOES NOT TOUCH A FILE OR CHANGE ANY STATE, IT ONLY READS    *
000190*    THE PREFERENCE TABLE UCTSCH PASSES IT.                      *
000200*                                                                *
000210******************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.  UCTPRF.
000240 AUTHOR.  S. TEMERZIDIS.
000250 INSTALLATION.  DEPT OF COMPUTER STUDIES - ACADEMIC SYSTEMS.
000260 DATE-WRITTEN.  APRIL 1987.
000270 DATE-COMPILED.
000280 SECURITY.  DEPARTMENTAL USE ONLY - NOT FOR DISTRIBUTION.
000290*----------------------------------------------------------------
000300*    C H A N G E   L O G
000310*----------------------------------------------------------------
000320*    870411  ST   ORIGINAL SCORING ROUTINE (REQ TT-014) - SPLIT
000330*                 OUT OF THE MAIN ENGINE SO THE REGISTRAR COULD
000340*                 CHANGE THE WEIGHTS WITHOUT TOUCHING PELAG.
000350*    880116  ST   PRF-AVAIL CHANGED FROM Y/N TO THE 1/0/BLANK
000360*                 SCHEME TO MATCH THE NEW LAYOUT (TT-039).
000370*    930608  ST   RETIRED THE OLD 8-PERIOD CALL INTERFACE AND
000380*                 PICKED UP THE V3 LINKAGE (START PERIOD + A
000390*                 PERIOD COUNT INSTEAD OF AN EXPLICIT LIST) -
000400*                 PART OF THE V3 ENGINE REWRITE (TT-118).
000410*    970214  MP   ADDED THE "ACCEPTABLE" LEG FOR AN AVAIL CODE
000420*                 THAT ISN'T 1 OR 0 - THE FIRST CUT TREATED
000430*                 ANYTHING BUT 1 AS FORBIDDEN, WHICH PENALISED A
000440*                 HANDFUL OF PROFESSORS WHO HAD NEVER FILLED IN
000450*                 A PREFERENCE CARD (TT-156).
000460*    990730  MP   Y2K SWEEP - NO DATE FIELDS ON THIS CALL, NO
000470*                 CHANGE REQUIRED (TT-201).
000480*----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-AT.
000520 OBJECT-COMPUTER.  IBM-AT.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS UPS-RERUN-REQUESTED
000560            OFF STATUS IS UPS-NORMAL-RUN.
000570*
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600*
000610*    UNWANTED IS NOT PRODUCED BY THE STANDARD PRF-AVAIL MAPPING
000620*    (0/1/OTHER) BUT THE SCORE TABLE CARRIES IT ANYWAY IN CASE A
000630*    FUTURE FEED EVER CODES IT DIRECTLY (TT-156 DISCUSSION).
000640 01  WS-SCORE-TABLE-LIST.
000650     05  FILLER                  PIC S9(3) VALUE +002.
000660     05  FILLER                  PIC S9(3) VALUE +001.
000670     05  FILLER                  PIC S9(3) VALUE -002.
000680     05  FILLER                  PIC S9(3) VALUE -010.
000690 01  WS-SCORE-TABLE REDEFINES WS-SCORE-TABLE-LIST.
000700     05  WS-SCORE-VALUE          PIC S9(3) OCCURS 4 TIMES.
000710*        1=PREFERRED  2=ACCEPTABLE  3=UNWANTED  4=FORBIDDEN
000720*
000730*    WEEKDAY NAMES FOR THE TRACE LINE (SEE 1200-EXIT) - BUILT
000740*    THE SAME VALUE-STRING/OCCURS WAY AS EVERY OTHER SMALL
000750*    LOOKUP LIST IN THIS SHOP'S PROGRAMS.
000760 01  WS-DAY-NAMES-LIST.
000770     05  FILLER                  PIC X(09) VALUE "MONDAY   ".
000780     05  FILLER                  PIC X(09) VALUE "TUESDAY  ".
000790     05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
000800     05  FILLER                  PIC X(09) VALUE "THURSDAY ".
000810     05  FILLER                  PIC X(09) VALUE "FRIDAY   ".
000820 01  WS-DAY-NAMES REDEFINES WS-DAY-NAMES-LIST.
000830     05  WS-DAY-NAME             PIC X(09) OCCURS 5 TIMES.
000840*
000850*    CATEGORY LABELS FOR THE SAME TRACE LINE.
000860 01  WS-CATEGORY-LABELS-LIST.
000870     05  FILLER                  PIC X(10) VALUE "PREFERRED ".
000880     05  FILLER                  PIC X(10) VALUE "ACCEPTABLE".
000890     05  FILLER                  PIC X(10) VALUE "UNWANTED  ".
000900     05  FILLER                  PIC X(10) VALUE "FORBIDDEN ".
000910 01  WS-CATEGORY-LABELS REDEFINES WS-CATEGORY-LABELS-LIST.
000920     05  WS-CATEGORY-LABEL       PIC X(10) OCCURS 4 TIMES.
000930*
000940 01  WS-WORK-AREA.
000950     05  WS-THIS-PERIOD          PIC 9(02) COMP.
000960     05  WS-CATEGORY-IX          PIC 9(01) COMP.
000970     05  WS-RUNNING-SCORE        PIC S9(05) COMP VALUE ZERO.
000980     05  WS-FOUND-SWITCH         PIC X(01).
000990         88  WS-ENTRY-FOUND          VALUE "Y".
001000*    SCRATCH SCAN INDEX FOR THE REQUESTED-PERIOD LOOP - A LOOSE
001010*    77-LEVEL ITEM, THE WAY THIS SHOP HAS ALWAYS KEPT ITS SCAN
001020*    COUNTERS (SEE CHR-CH IN THE OLD MENU SET) RATHER THAN
001030*    BURYING IT UNDER A GROUP.
001040 77  WS-PERIOD-IX                PIC 9(02) COMP.
001050*
001060 LINKAGE SECTION.
001070*
001080*    THE PREFERENCE TABLE UCTSCH IS HOLDING FOR THE RUN.
001090 COPY PRFTAB.
001100*
001110*    THE SLOT BEING SCORED, AND THE ANSWER.
001120 01  LK-PRF-REQUEST.
001130     05  LK-PRF-PROF-ID          PIC X(20).
001140     05  LK-PRF-DAY              PIC 9(01).
001150     05  LK-PRF-SEQ-START        PIC 9(02) COMP.
001160     05  LK-PRF-SEQ-COUNT        PIC 9(02) COMP.
001170     05  LK-PRF-SCORE            PIC S9(05) COMP.
001180*
001190 PROCEDURE DIVISION USING PRF-TABLE-AREA LK-PRF-REQUEST.
001200*
001210 0000-MAIN-CONTROL.
001220     MOVE ZERO TO WS-RUNNING-SCORE.
001230     PERFORM 1000-SCORE-ONE-PERIOD-START
001240        THRU 1000-EXIT
001250        VARYING WS-PERIOD-IX FROM 1 BY 1
001260           UNTIL WS-PERIOD-IX > LK-PRF-SEQ-COUNT.
001270     MOVE WS-RUNNING-SCORE TO LK-PRF-SCORE.
001280     GOBACK.
001290*
001300 1000-SCORE-ONE-PERIOD-START.
001310     COMPUTE WS-THIS-PERIOD =
001320         LK-PRF-SEQ-START + WS-PERIOD-IX - 1.
001330     MOVE "N" TO WS-FOUND-SWITCH.
001340     PERFORM 1100-FIND-PREFERENCE-START
001350        THRU 1100-EXIT
001360        VARYING PRF-TAB-IX FROM 1 BY 1
001370           UNTIL PRF-TAB-IX > PRF-ENTRY-COUNT
001380              OR WS-ENTRY-FOUND.
001390     IF WS-ENTRY-FOUND
001400         PERFORM 1200-ADD-CATEGORY-SCORE-START
001410            THRU 1200-EXIT
001420     END-IF.
001430*        NO ENTRY AT ALL FOR THIS PROF/DAY/PERIOD ADDS ZERO -
001440*        THAT IS SIMPLY WS-RUNNING-SCORE LEFT UNCHANGED.
001450 1000-EXIT.
001460     EXIT.
001470*
001480 1100-FIND-PREFERENCE-START.
001490     IF PRF-TAB-PROF-ID (PRF-TAB-IX) = LK-PRF-PROF-ID
001500        AND PRF-TAB-DAY (PRF-TAB-IX) = LK-PRF-DAY
001510        AND PRF-TAB-PERIOD (PRF-TAB-IX) = WS-THIS-PERIOD
001520         MOVE "Y" TO WS-FOUND-SWITCH
001530     END-IF.
001540 1100-EXIT.
001550     EXIT.
001560*
001570 1200-ADD-CATEGORY-SCORE-START.
001580     IF PRF-TAB-IS-PREFERRED (PRF-TAB-IX)
001590         MOVE 1 TO WS-CATEGORY-IX
001600     ELSE
001610         IF PRF-TAB-IS-FORBIDDEN (PRF-TAB-IX)
001620             MOVE 4 TO WS-CATEGORY-IX
001630         ELSE
001640             MOVE 2 TO WS-CATEGORY-IX
001650         END-IF
001660     END-IF.
001670     ADD WS-SCORE-VALUE (WS-CATEGORY-IX) TO WS-RUNNING-SCORE.
001680     IF UPS-RERUN-REQUESTED
001690         DISPLAY "UCTPRF  " WS-DAY-NAME (LK-PRF-DAY) " "
001700                 WS-CATEGORY-LABEL (WS-CATEGORY-IX)
001710     END-IF.
001720 1200-EXIT.
001730     EXIT.
